000100*****************************************************************
000110* HPVALD - OFFER VALIDITY WINDOW RECORD LAYOUT                  *
000120*          COPYBOOK FOR VALIDITY.DAT (SUMMIT CENTRAL RES SYSTEM)*
000130*                                                                *
000140*   ONE VALIDITY-REC PER OFFER.  GATES WHETHER A CHECK-IN DAY   *
000150*   IS SELLABLE - SALES WINDOW, VISITING WINDOW, PUBLISH        *
000160*   WINDOW, ADVANCE-BOOKING LEAD TIME, AND UP TO 10 BLACKOUT    *
000170*   DATE RANGES.                                                *
000180*****************************************************************
000190* MAINTENANCE LOG
000200* ----------------------------------------------------------
000210* 12 JUL 90  RM   ORIGINAL VALIDITY WINDOW LAYOUT
000220* 08 FEB 93  RM   ADDED PUBLISH-DATETIME/UNPUBLISH-DATETIME
000230* 26 AUG 97  DK   ADDED BLACKOUT-DATE TABLE, MAX 10 RANGES,
000240*                 FOR THE HOLIDAY BLACKOUT PROJECT (REQ 1288)
000250* 22 JAN 99  DK   Y2K - CONVERTED ALL DATE FIELDS TO CCYYMMDD
000260*                 8-DIGIT FORM (WERE YYMMDD) - SEE PGM CHANGE
000270*                 LOG IN HPBASE FOR THE CENTURY-WINDOW LOGIC
000280* 14 SEP 07  CJT  REVIEWED FOR DST/TIME-ZONE QUESTIONS RAISED
000290*                 BY WEB CHANNEL TEAM - DATETIME FIELDS ARE
000300*                 LOCAL PROPERTY TIME, NO CHANGE MADE
000310*****************************************************************
000320 01  VALIDITY-REC.
000330     05  VALD-OFFER-NO             PIC X(12).
000340     05  VALD-SALES-START-DATE     PIC 9(08).
000350     05  VALD-SALES-END-DATE       PIC 9(08).
000360     05  VALD-VISIT-START-DATE     PIC 9(08).
000370     05  VALD-VISIT-END-DATE       PIC 9(08).
000380     05  VALD-PUBLISH-DTTM         PIC 9(14).
000390     05  VALD-UNPUBLISH-DTTM       PIC 9(14).
000400     05  VALD-ADVANCE-BOOK-DAYS    PIC 9(03).
000410     05  VALD-BLACKOUT-COUNT       PIC 9(02).
000420     05  VALD-BLACKOUT-TABLE       OCCURS 10 TIMES
000430                                   INDEXED BY VALD-BLKO-INDX.
000440         10  VALD-BLACKOUT-START   PIC 9(08).
000450         10  VALD-BLACKOUT-END     PIC 9(08).
000460     05  FILLER                    PIC X(20).
000470*
000480* IN-MEMORY TABLE OF EVERY VALIDITY ROW SUPPLIED FOR THE RUN -
000490* LOADED ONCE BY HPMAIN PARA 0100-LOAD-VALIDITY-TABLE,
000500* SEARCHED BY OFFER-NO AT PARA 0220-FIND-VALIDITY-WINDOW FOR
000510* EACH PRICING-REQUEST-REC READ.  PUBLISH-DTTM/UNPUBLISH-DTTM
000520* ARE NOT CARRIED INTO THIS TABLE - THE CHECK-IN DAY GATE IN
000530* HPBASE PARA 0100-CHECK-VALIDITY NEVER CONSULTS THEM, ONLY THE
000540* SALES/VISIT WINDOWS, LEAD TIME AND BLACKOUT RANGES ARE USED.
000550 01  VALIDITY-TABLE.
000560     05  VLT-VALIDITY-COUNT        PIC 9(04) BINARY VALUE ZERO.
000570     05  VLT-VALIDITY-ENTRY        OCCURS 200 TIMES
000580                                   INDEXED BY VLT-VALD-INDX.
000590         10  VLT-OFFER-NO          PIC X(12).
000600         10  VLT-SALES-START-DATE  PIC 9(08).
000610         10  VLT-SALES-END-DATE    PIC 9(08).
000620         10  VLT-VISIT-START-DATE  PIC 9(08).
000630         10  VLT-VISIT-END-DATE    PIC 9(08).
000640         10  VLT-ADVANCE-BOOK-DAYS PIC 9(03).
000650         10  VLT-BLACKOUT-COUNT    PIC 9(02).
000660         10  VLT-BLACKOUT-TAB      OCCURS 10 TIMES
000670                                   INDEXED BY VLT-BLKO-INDX.
000680             15  VLT-BLACKOUT-START    PIC 9(08).
000690             15  VLT-BLACKOUT-END      PIC 9(08).
