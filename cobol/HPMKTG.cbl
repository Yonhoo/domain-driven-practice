000100 PROCESS DYNAM NUMPROC(PFD) TRUNC(OPT) APOST     NOSEQ     RENT
000110* LAST UPDATE ON 03 May 2015 AT 13:28:54 BY  SPV     VERSION 03   *
000120* LAST UPDATE ON 19 Oct 2005 AT 10:15:02 BY  CJT     VERSION 02   *
000130* LAST UPDATE ON 11 Mar 2005 AT 09:00:00 BY  CJT     VERSION 01   *
000140 ID DIVISION.
000150 PROGRAM-ID. HPMKTG.
000160 AUTHOR. C TRUJILLO.
000170 INSTALLATION. SUMMIT HOSPITALITY SYSTEMS - DATA PROCESSING.
000180*
000190*              MARKETING PRICING PASS OF THE RATE ENGINE.  GIVEN
000200*              THE CHECK-IN DATE, THE REQUEST TIMESTAMP, AND THE
000210*              USER-DISCOUNTED-PRICE FROM HPUSTR, THIS SUBPROGRAM
000220*              SCANS EVERY MARKETING-STRATEGY ROW LOADED BY HPMAIN
000230*              AND RETURNS THE LOWEST CANDIDATE PRICE PRODUCED BY
000240*              ANY STRATEGY EFFECTIVE FOR THE CHECK-IN DATE.
000250*
000260*              A STRATEGY IS EFFECTIVE IF ITS ACTIVE-FLAG IS 'Y'
000270*              AND THE CHECK-IN DATE FALLS IN ITS EFFECTIVE-START/
000280*              END-DATE WINDOW.  EFFECTIVE STRATEGIES ARE WALKED
000290*              HIGHEST PRIORITY-LEVEL FIRST (PROCESSING ORDER ONLY
000300*              - IT HAS NO BEARING ON THE RESULT, SINCE THE LOWEST
000310*              CANDIDATE PRICE WINS REGARDLESS OF ORDER).  EACH
000320*              STRATEGY'S CANDIDATE PRICE IS COMPUTED ACCORDING TO
000330*              ITS STRATEGY-TYPE - HOLIDAY, FLASH SALE, SEASONAL,
000340*              OR COMBINED (TRIES FLASH SALE, THEN HOLIDAY, THEN
000350*              SEASONAL, STOPPING AT THE FIRST ONE THAT CHANGES
000360*              THE PRICE).
000370*
000380 DATE-WRITTEN. 11 MAR 05.
000390 DATE-COMPILED.
000400 SECURITY. SUMMIT HOSPITALITY SYSTEMS INTERNAL USE ONLY.
000410*****************************************************************
000420* CHANGE LOG
000430* ----------------------------------------------------------
000440* 11 MAR 05  CJT  ORIGINAL MARKETING PRICING PASS FOR THE
000450*                 HOLIDAY/SEASONAL PRICING PROJECT (REQ 2016) -
000460*                 HOLIDAY AND SEASONAL ADJUSTMENT TYPES ONLY
000470* 19 OCT 05  CJT  ADDED PRIORITY-LEVEL DESCENDING PROCESSING
000480*                 ORDER (0050-SORT-BY-PRIORITY) - CONFIRMED WITH
000490*                 QA THAT ORDER DOES NOT CHANGE THE FINAL PRICE
000500* 03 MAY 15  SPV  ADDED FLASH-SALE-ACTIVITY AND THE COMBINED
000510*                 STRATEGY-TYPE (TRY FLASH, THEN HOLIDAY, THEN
000520*                 SEASONAL) FOR PROJECT RQ4471
000530*****************************************************************
000540 ENVIRONMENT DIVISION.
000550 CONFIGURATION SECTION.
000560 SOURCE-COMPUTER. IBM-370.
000570 OBJECT-COMPUTER. IBM-370.
000580 SPECIAL-NAMES.
000590     CLASS VALID-DIGITS IS '0' THRU '9'
000600     UPSI-0 ON STATUS IS SW-DEBUG-TRACE-ON
000610            OFF STATUS IS SW-DEBUG-TRACE-OFF.
000620 DATA DIVISION.
000630 WORKING-STORAGE SECTION.
000640 77  PGMNAME                  PIC X(8)  VALUE 'HPMKTG'.
000650     COPY HPWORK.
000660 77  WS-MATCH-FOUND-FLAG      PIC X     VALUE 'N'.
000670     88  WS-MATCH-FOUND            VALUE 'Y'.
000680 77  WS-EFFECTIVE-FLAG        PIC X     VALUE 'N'.
000690     88  WS-IS-EFFECTIVE           VALUE 'Y'.
000700 77  WS-SORT-PASS             PIC 9(3)  BINARY VALUE ZERO.
000710 77  WS-SORT-TEMP             PIC 9(3)  BINARY VALUE ZERO.
000720 77  WS-ORDER-SUB             PIC 9(3)  BINARY VALUE ZERO.
000730 77  WS-ADJ-TYPE              PIC X(12) VALUE SPACES.
000740*
000750 01  WS-PRIORITY-ORDER-TABLE.
000760     05  WS-PRIORITY-ORDER        PIC 9(3) BINARY OCCURS 100 TIMES
000770                                   INDEXED BY WS-ORDER-INDX.
000780*
000790 01  WS-CANDIDATE-PRICE-STORE.
000800     05  WS-CANDIDATE-PRICE       PIC S9(7)V9(2) COMP-3.
000810* ALTERNATE UNSIGNED-DIGIT VIEW OF THE PACKED CANDIDATE PRICE,
000820* USED ONLY WHEN THE UPSI-0 DEBUG TRACE SWITCH IS ON.
000830 01  WS-CANDIDATE-PRICE-ALT  REDEFINES WS-CANDIDATE-PRICE-STORE.
000840     05  WS-CANDIDATE-PRICE-X     PIC S9(9)      COMP-3.
000850*
000860 01  WS-BEST-CANDIDATE-STORE.
000870     05  WS-BEST-CANDIDATE        PIC S9(7)V9(2) COMP-3.
000880 01  WS-BEST-CANDIDATE-ALT  REDEFINES WS-BEST-CANDIDATE-STORE.
000890     05  WS-BEST-CANDIDATE-X      PIC S9(9)      COMP-3.
000900*
000910 01  WS-DISC-AMOUNT-STORE.
000920     05  WS-DISC-AMOUNT           PIC S9(7)V9(2) COMP-3.
000930 01  WS-DISC-AMOUNT-ALT  REDEFINES WS-DISC-AMOUNT-STORE.
000940     05  WS-DISC-AMOUNT-X         PIC S9(9)      COMP-3.
000950*
000960 77  WS-ADJ-VALUE             PIC S9(7)V9(2) COMP-3 VALUE ZERO.
000970 77  WS-COMBINED-SAVE-PRICE   PIC S9(7)V9(2) COMP-3 VALUE ZERO.
000980 LINKAGE SECTION.
000990     COPY HPMKTS.
001000 01  LK-MKTG-STRATEGY-PARMS.
001010     05  LK-CHECK-IN-DATE      PIC 9(08).
001020     05  LK-REQUEST-DATETIME   PIC 9(14).
001030     05  LK-USER-DISC-PRICE    PIC S9(7)V9(2) COMP-3.
001040     05  LK-FINAL-PRICE        PIC S9(7)V9(2) COMP-3.
001050 TITLE 'MARKETING PRICING STRATEGY - MAIN LINE'.
001060 PROCEDURE DIVISION USING LK-MKTG-STRATEGY-PARMS
001070                          MKTG-STRATEGY-TABLE.
001080 0010-APPLY-MARKETING-STRATEGY.
001090     MOVE LK-USER-DISC-PRICE TO WS-BEST-CANDIDATE.
001100     PERFORM 0050-SORT-BY-PRIORITY THRU 0050-EXIT.
001110     PERFORM 0060-PROCESS-ONE-ORDER-SLOT THRU 0060-EXIT
001120         VARYING WS-ORDER-SUB FROM 1 BY 1
001130         UNTIL WS-ORDER-SUB > MST-STRATEGY-COUNT.
001140     MOVE WS-BEST-CANDIDATE TO LK-FINAL-PRICE.
001150     GOBACK.
001160 0060-PROCESS-ONE-ORDER-SLOT.
001170     SET MST-STRAT-INDX TO WS-PRIORITY-ORDER (WS-ORDER-SUB).
001180     PERFORM 0100-CHECK-EFFECTIVE THRU 0100-EXIT.
001190     IF WS-IS-EFFECTIVE
001200      THEN
001210       PERFORM 0200-DISPATCH-BY-TYPE THRU 0200-EXIT.
001220       IF WS-CANDIDATE-PRICE < WS-BEST-CANDIDATE
001230        THEN
001240         MOVE WS-CANDIDATE-PRICE TO WS-BEST-CANDIDATE.
001250       END-IF.
001260     END-IF.
001270 0060-EXIT.
001280     EXIT.
001290 TITLE 'PRIORITY-LEVEL DESCENDING PROCESSING ORDER'.
001300* THIS SORT DOES NOT CHANGE THE RESULT - THE LOWEST CANDIDATE
001310* PRICE ACROSS ALL EFFECTIVE STRATEGIES WINS REGARDLESS OF THE
001320* ORDER THEY ARE EVALUATED IN.  IT IS RETAINED PURELY BECAUSE
001330* THE ORIGINAL RATE ENGINE HAS ALWAYS PROCESSED STRATEGIES
001340* HIGHEST PRIORITY-LEVEL FIRST AND THERE IS NO BUSINESS REASON
001350* TO CHANGE THAT NOW.  A PERMUTATION OF SUBSCRIPTS IS SORTED IN
001360* WS-PRIORITY-ORDER RATHER THAN MOVING THE (MUCH LARGER) TABLE
001370* ENTRIES THEMSELVES.
001380 0050-SORT-BY-PRIORITY.
001390     PERFORM 0051-INIT-ORDER THRU 0051-EXIT
001400         VARYING WS-ORDER-SUB FROM 1 BY 1
001410         UNTIL WS-ORDER-SUB > MST-STRATEGY-COUNT.
001420     IF MST-STRATEGY-COUNT > 1
001430      THEN
001440       PERFORM 0052-BUBBLE-PASS THRU 0052-EXIT
001450           VARYING WS-SORT-PASS FROM 1 BY 1
001460           UNTIL WS-SORT-PASS >= MST-STRATEGY-COUNT.
001470     END-IF.
001480 0050-EXIT.
001490     EXIT.
001500 0051-INIT-ORDER.
001510     MOVE WS-ORDER-SUB TO WS-PRIORITY-ORDER (WS-ORDER-SUB).
001520 0051-EXIT.
001530     EXIT.
001540 0052-BUBBLE-PASS.
001550     PERFORM 0053-COMPARE-SWAP THRU 0053-EXIT
001560         VARYING WS-ORDER-INDX FROM 1 BY 1
001570         UNTIL WS-ORDER-INDX > MST-STRATEGY-COUNT - WS-SORT-PASS.
001580 0052-EXIT.
001590     EXIT.
001600 0053-COMPARE-SWAP.
001610     IF MST-PRIORITY-LEVEL (WS-PRIORITY-ORDER (WS-ORDER-INDX)) <
001620        MST-PRIORITY-LEVEL (WS-PRIORITY-ORDER (WS-ORDER-INDX + 1))
001630      THEN
001640       MOVE WS-PRIORITY-ORDER (WS-ORDER-INDX) TO WS-SORT-TEMP
001650       MOVE WS-PRIORITY-ORDER (WS-ORDER-INDX + 1)
001660            TO WS-PRIORITY-ORDER (WS-ORDER-INDX)
001670       MOVE WS-SORT-TEMP TO WS-PRIORITY-ORDER (WS-ORDER-INDX + 1)
001680     END-IF.
001690 0053-EXIT.
001700     EXIT.
001710 TITLE 'EFFECTIVENESS GATE'.
001720 0100-CHECK-EFFECTIVE.
001730     MOVE 'N' TO WS-EFFECTIVE-FLAG.
001740     IF MST-ACTIVE-FLAG (MST-STRAT-INDX) = 'Y'
001750        AND LK-CHECK-IN-DATE >= MST-EFF-START-DATE (MST-STRAT-INDX)
001760        AND LK-CHECK-IN-DATE <= MST-EFF-END-DATE (MST-STRAT-INDX)
001770      THEN
001780       SET WS-IS-EFFECTIVE TO TRUE.
001790     END-IF.
001800 0100-EXIT.
001810     EXIT.
001820 TITLE 'DISPATCH BY STRATEGY-TYPE'.
001830 0200-DISPATCH-BY-TYPE.
001840     MOVE LK-USER-DISC-PRICE TO WS-CANDIDATE-PRICE.
001850     EVALUATE MST-STRATEGY-TYPE (MST-STRAT-INDX)
001860       WHEN 'HOLIDAY_PRICING'
001870         PERFORM 0210-APPLY-HOLIDAY THRU 0210-EXIT
001880       WHEN 'FLASH_SALE'
001890         PERFORM 0230-APPLY-FLASH-SALE THRU 0230-EXIT
001900       WHEN 'SEASONAL_PRICING'
001910         PERFORM 0220-APPLY-SEASONAL THRU 0220-EXIT
001920       WHEN 'COMBINED'
001930         PERFORM 0240-APPLY-COMBINED THRU 0240-EXIT
001940       WHEN OTHER
001950         CONTINUE
001960     END-EVALUATE.
001970     IF SW-DEBUG-TRACE-ON
001980      THEN
001990       DISPLAY 'HPMKTG CANDIDATE=' WS-CANDIDATE-PRICE-X
002000               ' STRATEGY=' MST-STRATEGY-ID (MST-STRAT-INDX).
002010     END-IF.
002020 0200-EXIT.
002030     EXIT.
002040 0240-APPLY-COMBINED.
002050     MOVE WS-CANDIDATE-PRICE TO WS-COMBINED-SAVE-PRICE.
002060     PERFORM 0230-APPLY-FLASH-SALE THRU 0230-EXIT.
002070     IF WS-CANDIDATE-PRICE = WS-COMBINED-SAVE-PRICE
002080      THEN
002090       PERFORM 0210-APPLY-HOLIDAY THRU 0210-EXIT.
002100       IF WS-CANDIDATE-PRICE = WS-COMBINED-SAVE-PRICE
002110        THEN
002120         PERFORM 0220-APPLY-SEASONAL THRU 0220-EXIT.
002130       END-IF.
002140     END-IF.
002150 0240-EXIT.
002160     EXIT.
002170 TITLE 'HOLIDAY ADJUSTMENT'.
002180 0210-APPLY-HOLIDAY.
002190     MOVE 'N' TO WS-MATCH-FOUND-FLAG.
002200     PERFORM 0211-FIND-HOLIDAY-MATCH THRU 0211-EXIT
002210         VARYING MST-HOL-INDX FROM 1 BY 1
002220         UNTIL MST-HOL-INDX > MST-HOLIDAY-COUNT (MST-STRAT-INDX)
002230            OR WS-MATCH-FOUND.
002240     IF WS-MATCH-FOUND
002250      THEN
002260       MOVE MST-HOL-ADJ-TYPE (MST-STRAT-INDX, MST-HOL-INDX)
002270            TO WS-ADJ-TYPE
002280       MOVE MST-HOL-ADJ-VALUE (MST-STRAT-INDX, MST-HOL-INDX)
002290            TO WS-ADJ-VALUE
002300       PERFORM 0250-APPLY-ADJUSTMENT-TYPE THRU 0250-EXIT.
002310     END-IF.
002320 0210-EXIT.
002330     EXIT.
002340 0211-FIND-HOLIDAY-MATCH.
002350     IF LK-CHECK-IN-DATE >=
002360           MST-HOL-PER-START (MST-STRAT-INDX, MST-HOL-INDX)
002370        AND LK-CHECK-IN-DATE <=
002380           MST-HOL-PER-END (MST-STRAT-INDX, MST-HOL-INDX)
002390      THEN
002400       SET WS-MATCH-FOUND TO TRUE.
002410     END-IF.
002420 0211-EXIT.
002430     EXIT.
002440 TITLE 'SEASONAL ADJUSTMENT'.
002450 0220-APPLY-SEASONAL.
002460     MOVE 'N' TO WS-MATCH-FOUND-FLAG.
002470     PERFORM 0221-FIND-SEASONAL-MATCH THRU 0221-EXIT
002480         VARYING MST-SEA-INDX FROM 1 BY 1
002490         UNTIL MST-SEA-INDX > MST-SEASON-COUNT (MST-STRAT-INDX)
002500            OR WS-MATCH-FOUND.
002510     IF WS-MATCH-FOUND
002520      THEN
002530       MOVE MST-SEA-ADJ-TYPE (MST-STRAT-INDX, MST-SEA-INDX)
002540            TO WS-ADJ-TYPE
002550       MOVE MST-SEA-ADJ-VALUE (MST-STRAT-INDX, MST-SEA-INDX)
002560            TO WS-ADJ-VALUE
002570       PERFORM 0250-APPLY-ADJUSTMENT-TYPE THRU 0250-EXIT.
002580     END-IF.
002590 0220-EXIT.
002600     EXIT.
002610 0221-FIND-SEASONAL-MATCH.
002620     IF LK-CHECK-IN-DATE >=
002630           MST-SEA-PER-START (MST-STRAT-INDX, MST-SEA-INDX)
002640        AND LK-CHECK-IN-DATE <=
002650           MST-SEA-PER-END (MST-STRAT-INDX, MST-SEA-INDX)
002660      THEN
002670       SET WS-MATCH-FOUND TO TRUE.
002680     END-IF.
002690 0221-EXIT.
002700     EXIT.
002710 TITLE 'THREE-WAY ADJUSTMENT SWITCH - HOLIDAY AND SEASONAL SHARE IT'.
002720 0250-APPLY-ADJUSTMENT-TYPE.
002730     EVALUATE WS-ADJ-TYPE
002740       WHEN 'MARKUP'
002750         COMPUTE WS-CANDIDATE-PRICE ROUNDED =
002760             WS-CANDIDATE-PRICE * (1 + (WS-ADJ-VALUE / 100))
002770       WHEN 'DISCOUNT'
002780         COMPUTE WS-CANDIDATE-PRICE ROUNDED =
002790             WS-CANDIDATE-PRICE * (1 - (WS-ADJ-VALUE / 100))
002800       WHEN 'FIXED_PRICE'
002810         MOVE WS-ADJ-VALUE TO WS-CANDIDATE-PRICE
002820       WHEN OTHER
002830         CONTINUE
002840     END-EVALUATE.
002850 0250-EXIT.
002860     EXIT.
002870 TITLE 'FLASH SALE ADJUSTMENT'.
002880 0230-APPLY-FLASH-SALE.
002890     MOVE 'N' TO WS-MATCH-FOUND-FLAG.
002900     PERFORM 0231-FIND-FLASH-MATCH THRU 0231-EXIT
002910         VARYING MST-FLS-INDX FROM 1 BY 1
002920         UNTIL MST-FLS-INDX > MST-FLASH-COUNT (MST-STRAT-INDX)
002930            OR WS-MATCH-FOUND.
002940     IF WS-MATCH-FOUND
002950      THEN
002960       PERFORM 0232-COMPUTE-FLASH-DISCOUNT THRU 0232-EXIT.
002970     END-IF.
002980 0230-EXIT.
002990     EXIT.
003000 0231-FIND-FLASH-MATCH.
003010     IF LK-REQUEST-DATETIME >
003020           MST-FLS-START-DTTM (MST-STRAT-INDX, MST-FLS-INDX)
003030        AND LK-REQUEST-DATETIME <
003040           MST-FLS-END-DTTM (MST-STRAT-INDX, MST-FLS-INDX)
003050        AND MST-FLS-USED-QUOTA (MST-STRAT-INDX, MST-FLS-INDX) <
003060           MST-FLS-TOTAL-QUOTA (MST-STRAT-INDX, MST-FLS-INDX)
003070      THEN
003080       SET WS-MATCH-FOUND TO TRUE.
003090     END-IF.
003100 0231-EXIT.
003110     EXIT.
003120 0232-COMPUTE-FLASH-DISCOUNT.
003130     COMPUTE WS-DISC-AMOUNT =
003140         WS-CANDIDATE-PRICE *
003150         MST-FLS-DISC-PCT (MST-STRAT-INDX, MST-FLS-INDX) / 100.
003160     IF MST-FLS-MAX-DISC-AMT (MST-STRAT-INDX, MST-FLS-INDX) NOT = ZERO
003170        AND WS-DISC-AMOUNT >
003180            MST-FLS-MAX-DISC-AMT (MST-STRAT-INDX, MST-FLS-INDX)
003190      THEN
003200       MOVE MST-FLS-MAX-DISC-AMT (MST-STRAT-INDX, MST-FLS-INDX)
003210            TO WS-DISC-AMOUNT.
003220     END-IF.
003230     COMPUTE WS-CANDIDATE-PRICE ROUNDED =
003240         WS-CANDIDATE-PRICE - WS-DISC-AMOUNT.
003250 0232-EXIT.
003260     EXIT.
