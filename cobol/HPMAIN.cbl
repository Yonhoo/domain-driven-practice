000100 PROCESS DYNAM NUMPROC(PFD) TRUNC(OPT) APOST     NOSEQ     RENT
000110* LAST UPDATE ON 12 Sep 2015 AT 09:14:02 BY  SPV     VERSION 06   *
000120* LAST UPDATE ON 02 Jun 2011 AT 14:20:47 BY  LMW     VERSION 05   *
000130* LAST UPDATE ON 11 Mar 2005 AT 09:00:00 BY  CJT     VERSION 04   *
000140* LAST UPDATE ON 04 May 1996 AT 08:15:30 BY  DKO     VERSION 03   *
000150* LAST UPDATE ON 02 Sep 1991 AT 07:45:12 BY  RM      VERSION 02   *
000160* LAST UPDATE ON 09 Jun 1988 AT 08:30:00 BY  RM      VERSION 01   *
000170 ID DIVISION.
000180 PROGRAM-ID. HPMAIN.
000190 AUTHOR. R MERCER.
000200 INSTALLATION. SUMMIT HOSPITALITY SYSTEMS - DATA PROCESSING.
000210*
000220*             HPMAIN IS THE CENTRAL RESERVATION SYSTEM NIGHTLY RATE
000230*             ENGINE DRIVER.  IT LOADS THE SIX REFERENCE FEEDS
000240*             (OFFER, VALIDITY, PRICE-RULE, ROOM-PRICE, USER-
000250*             STRATEGY, MARKETING-STRATEGY) INTO MEMORY ONCE FOR THE
000260*             RUN, THEN READS THE PRICING-REQUEST FEED ONE
000270*             TRANSACTION AT A TIME, CALLS THE THREE RATE
000280*             SUBPROGRAMS (HPBASE/HPUSTR/HPMKTG) IN SEQUENCE, WRITES
000290*             THE PRICING-RESULT FEED AND THE PRICING SUMMARY REPORT.
000300*
000310*             NONE OF THE SIX REFERENCE FILES ARE READ BY KEY - THE
000320*             OVERNIGHT FEED IS SMALL ENOUGH THAT EVERY ROW ON EVERY
000330*             FEED IS HELD IN A FIXED OCCURS TABLE AND SCANNED BY
000340*             THE SUBPROGRAMS FOR EACH REQUEST.  SEE THE COPYBOOK
000350*             HEADER COMMENTS FOR THE LOAD/SEARCH PARAGRAPH NAMES.
000360*
000370 DATE-WRITTEN. 09 JUN 88.
000380 DATE-COMPILED.
000390 SECURITY. SUMMIT HOSPITALITY SYSTEMS INTERNAL USE ONLY.
000400*
000410* CHANGE LOG
000420* ------------------------------------------------------------
000430* 09 JUN 88  RM   ORIGINAL RATE LOOKUP DRIVER - OFFER/VALIDITY/
000440*                 PRICE-RULE/ROOM-PRICE FEEDS, SINGLE BASE-PRICE
000450*                 CALCULATION, NO MEMBERSHIP OR MARKETING DISCOUNT
000460* 02 SEP 91  RM   ADDED MEMBERSHIP DISCOUNT PASS (SEE HPUSTR)
000470* 11 JUL 94  DK   SPLIT MEMBERSHIP DISCOUNT LOGIC OUT TO ITS OWN
000480*                 LOAD MODULE HPUSTR - PULLED SHARED SWITCHES OUT
000490*                 TO HPWORK COPYBOOK SO BOTH MODULES STAY IN SYNC
000500* 04 MAY 96  DK   ADDED USER-STRATEGY FEED AND LOAD TABLE FOR THE
000510*                 MEMBERSHIP DISCOUNT PROJECT (REQ 1140)
000520* 22 JAN 99  DK   Y2K - CONVERTED ALL WORKING-STORAGE DATE FIELDS
000530*                 TO CCYYMMDD 8-DIGIT FORM, REBUILT VALIDITY WINDOW
000540*                 COMPARE LOGIC AGAINST THE CENTURY-CORRECT DATES -
000550*                 SEE HPVALD/HPBASE CHANGE LOGS FOR THE COPYBOOK
000560*                 AND SUBPROGRAM SIDE OF THIS SAME PROJECT
000570* 11 MAR 05  CJT  ADDED MARKETING-STRATEGY FEED, LOAD TABLE AND
000580*                 CALL TO NEW SUBPROGRAM HPMKTG FOR THE HOLIDAY/
000590*                 SEASONAL PRICING PROJECT (REQ 2016)
000600* 14 SEP 07  CJT  REVIEWED PRINT-FILE HEADING FOR WEB CHANNEL
000610*                 ROLLOUT - NO CHANGE, REPORT IS INTERNAL ONLY
000620* 02 JUN 11  LMW  RAISED PRICE-RULE-TABLE MAX TO 500 ENTRIES AND
000630*                 ROOM-PRICE-TABLE MAX TO 400 ENTRIES FOR THE
000640*                 EXTENDED-STAY PACKAGES PROJECT (REQ 3350)
000650* 12 SEP 15  SPV  NO SOURCE CHANGE - RECOMPILED AFTER THE FLASH-
000660*                 SALE FIELDS WERE ADDED TO HPMKTS FOR PROJECT
000670*                 RQ4471 SO THE LARGER MARKETING-STRATEGY-TABLE
000680*                 LAYOUT IS PICKED UP BY THIS LOAD MODULE
000690*
000700 ENVIRONMENT DIVISION.
000710 CONFIGURATION SECTION.
000720 SOURCE-COMPUTER. IBM-370.
000730 OBJECT-COMPUTER. IBM-370.
000740 SPECIAL-NAMES.
000750     C01 IS TOP-OF-FORM
000760     CLASS VALID-DIGITS IS '0' THRU '9'
000770     UPSI-0 ON STATUS IS SW-DEBUG-TRACE-ON
000780            OFF STATUS IS SW-DEBUG-TRACE-OFF.
000790 INPUT-OUTPUT SECTION.
000800 FILE-CONTROL.
000810     SELECT OFFER-FILE ASSIGN TO OFFRFEED
000820         ORGANIZATION IS SEQUENTIAL.
000830     SELECT VALIDITY-FILE ASSIGN TO VALDFEED
000840         ORGANIZATION IS SEQUENTIAL.
000850     SELECT PRICE-RULE-FILE ASSIGN TO RULEFEED
000860         ORGANIZATION IS SEQUENTIAL.
000870     SELECT ROOM-PRICE-FILE ASSIGN TO ROOMFEED
000880         ORGANIZATION IS SEQUENTIAL.
000890     SELECT USER-STRATEGY-FILE ASSIGN TO USTRFEED
000900         ORGANIZATION IS SEQUENTIAL.
000910     SELECT MARKETING-STRATEGY-FILE ASSIGN TO MKTGFEED
000920         ORGANIZATION IS SEQUENTIAL.
000930     SELECT PRICING-REQUEST-FILE ASSIGN TO PREQFEED
000940         ORGANIZATION IS SEQUENTIAL.
000950     SELECT PRICING-RESULT-FILE ASSIGN TO PRSLFEED
000960         ORGANIZATION IS SEQUENTIAL.
000970     SELECT PRINT-FILE ASSIGN TO SUMMRPT
000980         ORGANIZATION IS SEQUENTIAL.
000990 DATA DIVISION.
001000 FILE SECTION.
001010*
001020* EACH FD BELOW IS A PLAIN BYTE BUFFER, NOT THE STRUCTURED COPYBOOK
001030* LAYOUT - THE COPYBOOKS BUNDLE THE SINGLE-ROW REC TOGETHER WITH A
001040* LARGE IN-MEMORY TABLE IN ONE MEMBER, SO A COPY STRAIGHT INTO THE
001050* FILE SECTION WOULD INFLATE THE PHYSICAL RECORD TO THE TABLE'S
001060* SIZE.  EACH READ IS DONE WITH THE INTO OPTION AGAINST THE
001070* STRUCTURED WORKING-STORAGE RECORD FROM THE MATCHING COPYBOOK.
001080 FD  OFFER-FILE
001090     RECORDING MODE IS F
001100     LABEL RECORDS STANDARD
001110     RECORD CONTAINS 333 CHARACTERS
001120     DATA RECORD IS OFFER-FILE-REC.
001130 01  OFFER-FILE-REC.
001140     05  OFFER-FILE-DATA         PIC X(332).
001150     05  FILLER                  PIC X(1).
001160 FD  VALIDITY-FILE
001170     RECORDING MODE IS F
001180     LABEL RECORDS STANDARD
001190     RECORD CONTAINS 257 CHARACTERS
001200     DATA RECORD IS VALIDITY-FILE-REC.
001210 01  VALIDITY-FILE-REC.
001220     05  VALIDITY-FILE-DATA      PIC X(256).
001230     05  FILLER                  PIC X(1).
001240 FD  PRICE-RULE-FILE
001250     RECORDING MODE IS F
001260     LABEL RECORDS STANDARD
001270     RECORD CONTAINS 77 CHARACTERS
001280     DATA RECORD IS PRICE-RULE-FILE-REC.
001290 01  PRICE-RULE-FILE-REC.
001300     05  PRICE-RULE-FILE-DATA    PIC X(76).
001310     05  FILLER                  PIC X(1).
001320 FD  ROOM-PRICE-FILE
001330     RECORDING MODE IS F
001340     LABEL RECORDS STANDARD
001350     RECORD CONTAINS 43 CHARACTERS
001360     DATA RECORD IS ROOM-PRICE-FILE-REC.
001370 01  ROOM-PRICE-FILE-REC.
001380     05  ROOM-PRICE-FILE-DATA    PIC X(42).
001390     05  FILLER                  PIC X(1).
001400 FD  USER-STRATEGY-FILE
001410     RECORDING MODE IS F
001420     LABEL RECORDS STANDARD
001430     RECORD CONTAINS 562 CHARACTERS
001440     DATA RECORD IS USER-STRATEGY-FILE-REC.
001450 01  USER-STRATEGY-FILE-REC.
001460     05  USER-STRATEGY-FILE-DATA PIC X(561).
001470     05  FILLER                  PIC X(1).
001480 FD  MARKETING-STRATEGY-FILE
001490     RECORDING MODE IS F
001500     LABEL RECORDS STANDARD
001510     RECORD CONTAINS 1185 CHARACTERS
001520     DATA RECORD IS MKTG-STRATEGY-FILE-REC.
001530 01  MKTG-STRATEGY-FILE-REC.
001540     05  MKTG-STRATEGY-FILE-DATA PIC X(1184).
001550     05  FILLER                  PIC X(1).
001560 FD  PRICING-REQUEST-FILE
001570     RECORDING MODE IS F
001580     LABEL RECORDS STANDARD
001590     RECORD CONTAINS 100 CHARACTERS
001600     DATA RECORD IS PRICING-REQUEST-FILE-REC.
001610 01  PRICING-REQUEST-FILE-REC.
001620     05  PRICING-REQUEST-FILE-DATA PIC X(99).
001630     05  FILLER                  PIC X(1).
001640 FD  PRICING-RESULT-FILE
001650     RECORDING MODE IS F
001660     LABEL RECORDS STANDARD
001670     RECORD CONTAINS 81 CHARACTERS
001680     DATA RECORD IS PRICING-RESULT-FILE-REC.
001690 01  PRICING-RESULT-FILE-REC.
001700     05  PRICING-RESULT-FILE-DATA PIC X(80).
001710     05  FILLER                  PIC X(1).
001720 FD  PRINT-FILE
001730     RECORDING MODE IS F
001740     LABEL RECORDS OMITTED
001750     RECORD CONTAINS 132 CHARACTERS
001760     DATA RECORD IS PRTLINE
001770     LINAGE IS 60 WITH FOOTING AT 56.
001780 01  PRTLINE.
001790     05  PRTLINE-DATA             PIC X(131).
001800     05  FILLER                   PIC X(1).
001810 WORKING-STORAGE SECTION.
001820 77  PGMNAME                     PIC X(8)  VALUE 'HPMAIN'.
001830 COPY HPWORK.
001840 COPY HPOFFR.
001850 COPY HPVALD.
001860 COPY HPRULE.
001870 COPY HPROOM.
001880 COPY HPUSTG.
001890 COPY HPMKTS.
001900 COPY HPREQ.
001910 COPY HPRSLT.
001920*
001930* END-OF-FILE SWITCHES FOR THE SIX REFERENCE FEEDS AND THE
001940* PRICING-REQUEST TRANSACTION FEED.
001950 01  WS-EOF-SWITCHES.
001960     05  WS-VALD-EOF-FLAG        PIC X     VALUE 'N'.
001970         88  WS-VALD-EOF               VALUE 'Y'.
001980     05  WS-OFFR-EOF-FLAG        PIC X     VALUE 'N'.
001990         88  WS-OFFR-EOF               VALUE 'Y'.
002000     05  WS-RULE-EOF-FLAG        PIC X     VALUE 'N'.
002010         88  WS-RULE-EOF               VALUE 'Y'.
002020     05  WS-ROOM-EOF-FLAG        PIC X     VALUE 'N'.
002030         88  WS-ROOM-EOF               VALUE 'Y'.
002040     05  WS-USTR-EOF-FLAG        PIC X     VALUE 'N'.
002050         88  WS-USTR-EOF               VALUE 'Y'.
002060     05  WS-MKTG-EOF-FLAG        PIC X     VALUE 'N'.
002070         88  WS-MKTG-EOF               VALUE 'Y'.
002080     05  WS-PREQ-EOF-FLAG        PIC X     VALUE 'N'.
002090         88  WS-PREQ-EOF               VALUE 'Y'.
002095     05  FILLER                  PIC X(05).
002100*
002110 01  WS-FOUND-SWITCHES.
002120     05  WS-OFFR-FOUND-FLAG      PIC X     VALUE 'N'.
002130         88  WS-OFFR-FOUND             VALUE 'Y'.
002140     05  WS-VALD-FOUND-FLAG      PIC X     VALUE 'N'.
002150         88  WS-VALD-FOUND             VALUE 'Y'.
002155     05  FILLER                  PIC X(05).
002160*
002170* CALL PARAMETER BLOCKS - ONE PER RATE ENGINE SUBPROGRAM, BUILT HERE
002180* FROM THE MATCHED TABLE ENTRIES AND THE CURRENT PRICING-REQUEST-REC
002190* BEFORE EACH CALL.  LAID OUT FIELD-FOR-FIELD AGAINST THE LINKAGE
002200* SECTION OF THE SUBPROGRAM IT IS PASSED TO - SEE HPBASE/HPUSTR/
002210* HPMKTG.  KEPT AS THREE SEPARATE GROUPS SO A DIS-ARMED CALL (BASE
002220* PRICE NOT FOUND) CANNOT ACCIDENTALLY CARRY A STALE VALUE FORWARD.
002230 01  WS-BP-PARMS.
002240     05  WS-BP-OFFER-NO          PIC X(12).
002250     05  WS-BP-CHECK-IN-DATE     PIC 9(8).
002260     05  WS-BP-TODAY-DATE        PIC 9(8).
002270     05  WS-BP-MIN-NIGHTS        PIC 9(2).
002280     05  WS-BP-ADVANCE-BOOK-DAYS PIC 9(3).
002290     05  WS-BP-ROOM-COUNT        PIC 9(2).
002300     05  WS-BP-ROOM-LIST         OCCURS 10 TIMES
002310                                  INDEXED BY WS-BP-ROOM-INDX.
002320         10  WS-BP-ROOM-NO           PIC X(10).
002330     05  WS-BP-VALD-SALES-START  PIC 9(8).
002340     05  WS-BP-VALD-SALES-END    PIC 9(8).
002350     05  WS-BP-VALD-VISIT-START  PIC 9(8).
002360     05  WS-BP-VALD-VISIT-END    PIC 9(8).
002370     05  WS-BP-VALD-BLKO-COUNT   PIC 9(2).
002380     05  WS-BP-VALD-BLKO-LIST    OCCURS 10 TIMES
002390                                  INDEXED BY WS-BP-BLKO-INDX.
002400         10  WS-BP-BLACKOUT-START    PIC 9(8).
002410         10  WS-BP-BLACKOUT-END      PIC 9(8).
002420     05  WS-BP-BASE-PRICE        PIC S9(7)V9(2) COMP-3.
002430     05  WS-BP-STATUS-CODE       PIC X(2).
002440 01  WS-UST-PARMS.
002450     05  WS-UST-USER-LEVEL       PIC X(08).
002460     05  WS-UST-REGION           PIC X(14).
002470     05  WS-UST-CHANNEL          PIC X(16).
002480     05  WS-UST-BASE-PRICE       PIC S9(7)V9(2) COMP-3.
002490     05  WS-UST-USER-DISC-PRICE  PIC S9(7)V9(2) COMP-3.
002500 01  WS-MKT-PARMS.
002510     05  WS-MKT-CHECK-IN-DATE    PIC 9(08).
002520     05  WS-MKT-REQUEST-DTTM     PIC 9(14).
002530     05  WS-MKT-USER-DISC-PRICE  PIC S9(7)V9(2) COMP-3.
002540     05  WS-MKT-FINAL-PRICE      PIC S9(7)V9(2) COMP-3.
002550*
002560 77  WS-LINE-COUNT               PIC S9(3) COMP VALUE 99.
002570 77  WS-PAGE-COUNT               PIC S9(5) COMP VALUE ZERO.
002580 77  WS-PAGE-LEN                 PIC S9(3) COMP VALUE 50.
002590*
002600* RUNNING SUBTOTALS FOR THE PRICING SUMMARY REPORT CONTROL BREAK -
002610* RESET AT EACH OFFER-NO BREAK, ACCUMULATED FOR THE FINAL TOTAL LINE.
002620* WS-GRAND-TOTAL-ALT IS THE UNSIGNED-DIGIT VIEW USED ON THE UPSI-0
002630* DEBUG-TRACE DISPLAY IN 0330-FINAL-TOTALS - SAME IDEA AS THE
002640* CANDIDATE-ALT REDEFINES IN HPUSTR/HPMKTG.
002650 77  WS-OFFER-REQ-COUNT          PIC S9(7) COMP-3 VALUE ZERO.
002660 77  WS-OFFER-DISC-TOTAL         PIC S9(9)V9(2) COMP-3 VALUE ZERO.
002670 77  WS-GRAND-REQ-COUNT          PIC S9(7) COMP-3 VALUE ZERO.
002680 01  WS-GRAND-TOTAL-STORE.
002690     05  WS-GRAND-DISC-TOTAL     PIC S9(9)V9(2) COMP-3 VALUE ZERO.
002700 01  WS-GRAND-TOTAL-ALT REDEFINES WS-GRAND-TOTAL-STORE.
002710     05  WS-GRAND-DISC-TOTAL-X   PIC S9(11)     COMP-3.
002720 77  WS-HOLD-OFFER-NO            PIC X(12) VALUE SPACES.
002730 77  WS-FIRST-DETAIL-FLAG        PIC X     VALUE 'Y'.
002740     88  WS-FIRST-DETAIL              VALUE 'Y'.
002750*
002760* THREE REDEFINES USED TO REFORMAT THE 8-DIGIT CCYYMMDD CHECK-IN
002770* DATE FOR THE REPORT DETAIL LINE (CCYY-MM-DD), AND TO CARRY THE
002780* "TODAY" DATE BOTH AS A SINGLE 9(8) COMPARE FIELD AND AS BROKEN-
002790* OUT CCYY/MM/DD FOR PASSING TO HPBASE.
002800 77  WS-TODAY-DATE               PIC 9(8).
002810 01  WS-TODAY-DATE-R REDEFINES WS-TODAY-DATE.
002820     05  WS-TODAY-CCYY           PIC 9(4).
002830     05  WS-TODAY-MM             PIC 9(2).
002840     05  WS-TODAY-DD             PIC 9(2).
002850 77  WS-RPT-CHECK-IN-DATE        PIC 9(8).
002860 01  WS-RPT-DATE-R REDEFINES WS-RPT-CHECK-IN-DATE.
002870     05  WS-RPT-CCYY             PIC 9(4).
002880     05  WS-RPT-MM               PIC 9(2).
002890     05  WS-RPT-DD               PIC 9(2).
002900 01  WS-CURRENT-DATE-TIME.
002910     05  WS-CDT-DATE.
002920         10  WS-CDT-CCYY         PIC 9(4).
002930         10  WS-CDT-MM           PIC 9(2).
002940         10  WS-CDT-DD           PIC 9(2).
002950     05  WS-CDT-TIME             PIC X(11).
002960*
002970 01  RESULT-HEADING-1.
002980     05  FILLER                  PIC X(30) VALUE
002990         'SUMMIT HOSPITALITY SYSTEMS'.
003000     05  FILLER                  PIC X(60) VALUE SPACES.
003010     05  FILLER                  PIC X(6)  VALUE 'PAGE  '.
003020     05  RH1-PAGE-NO             PIC ZZZ9.
003030 01  RESULT-HEADING-2.
003040     05  FILLER                  PIC X(30) VALUE
003050         'PRICING SUMMARY REPORT'.
003060     05  FILLER                  PIC X(6)  VALUE 'DATE '.
003070     05  RH2-MM                  PIC 99.
003080     05  FILLER                  PIC X    VALUE '/'.
003090     05  RH2-DD                  PIC 99.
003100     05  FILLER                  PIC X    VALUE '/'.
003110     05  RH2-CCYY                PIC 9999.
003120 01  BLANK-LINE.
003130     05  FILLER                  PIC X(132) VALUE SPACES.
003140 01  COLUMN-HEADING-LINE.
003150     05  FILLER                  PIC X(2)  VALUE SPACES.
003160     05  FILLER                  PIC X(12) VALUE 'OFFER-NO'.
003170     05  FILLER                  PIC X(3)  VALUE SPACES.
003180     05  FILLER                  PIC X(10) VALUE 'CHECK-IN'.
003190     05  FILLER                  PIC X(3)  VALUE SPACES.
003200     05  FILLER                  PIC X(10) VALUE 'USER-ID'.
003210     05  FILLER                  PIC X(3)  VALUE SPACES.
003220     05  FILLER                  PIC X(11) VALUE 'BASE-PRICE'.
003230     05  FILLER                  PIC X(3)  VALUE SPACES.
003240     05  FILLER                  PIC X(11) VALUE 'FINAL-PRICE'.
003250     05  FILLER                  PIC X(3)  VALUE SPACES.
003260     05  FILLER                  PIC X(11) VALUE 'TOTAL-DISC'.
003270     05  FILLER                  PIC X(3)  VALUE SPACES.
003280     05  FILLER                  PIC X(2)  VALUE 'ST'.
003290 01  DETAIL-LINE.
003300     05  FILLER                  PIC X(2)  VALUE SPACES.
003310     05  DL-OFFER-NO             PIC X(12).
003320     05  FILLER                  PIC X(3)  VALUE SPACES.
003330     05  DL-CCYY                 PIC 9(4).
003340     05  FILLER                  PIC X     VALUE '-'.
003350     05  DL-MM                   PIC 99.
003360     05  FILLER                  PIC X     VALUE '-'.
003370     05  DL-DD                   PIC 99.
003380     05  FILLER                  PIC X(3)  VALUE SPACES.
003390     05  DL-USER-ID               PIC X(10).
003400     05  FILLER                  PIC X(3)  VALUE SPACES.
003410     05  DL-BASE-PRICE           PIC ZZZ,ZZ9.99.
003420     05  FILLER                  PIC X(3)  VALUE SPACES.
003430     05  DL-FINAL-PRICE          PIC ZZZ,ZZ9.99.
003440     05  FILLER                  PIC X(3)  VALUE SPACES.
003450     05  DL-TOTAL-DISC           PIC ZZZ,ZZ9.99.
003460     05  FILLER                  PIC X(3)  VALUE SPACES.
003470     05  DL-STATUS-CODE          PIC X(2).
003480 01  OFFER-SUBTOTAL-LINE.
003490     05  FILLER                  PIC X(2)  VALUE SPACES.
003500     05  FILLER                  PIC X(13) VALUE 'OFFER TOTAL '.
003510     05  OS-OFFER-NO             PIC X(12).
003520     05  FILLER                  PIC X(3)  VALUE SPACES.
003530     05  FILLER                  PIC X(10) VALUE 'REQUESTS'.
003540     05  OS-REQ-COUNT            PIC ZZZZ,ZZ9.
003550     05  FILLER                  PIC X(3)  VALUE SPACES.
003560     05  FILLER                  PIC X(6)  VALUE 'DISC '.
003570     05  OS-DISC-TOTAL           PIC ZZZ,ZZZ,ZZ9.99.
003580 01  GRAND-TOTAL-LINE.
003590     05  FILLER                  PIC X(2)  VALUE SPACES.
003600     05  FILLER                  PIC X(20) VALUE
003610         'GRAND TOTAL         '.
003620     05  FILLER                  PIC X(10) VALUE 'REQUESTS'.
003630     05  GT-REQ-COUNT            PIC ZZZZ,ZZ9.
003640     05  FILLER                  PIC X(3)  VALUE SPACES.
003650     05  FILLER                  PIC X(6)  VALUE 'DISC '.
003660     05  GT-DISC-TOTAL           PIC ZZZ,ZZZ,ZZ9.99.
003670*
003680 PROCEDURE DIVISION.
003690*
003700 TITLE 'HPMAIN MAIN CONTROL'.
003710 0010-MAIN-CONTROL.
003720     PERFORM 0050-INITIALIZATION THRU 0050-EXIT.
003730     PERFORM 0060-PRICE-ONE-REQUEST THRU 0060-EXIT
003740         UNTIL WS-PREQ-EOF.
003750     PERFORM 0900-TERMINATION THRU 0900-EXIT.
003760     GOBACK.
003770*
003780 TITLE 'HPMAIN INITIALIZATION AND TABLE LOADS'.
003790 0050-INITIALIZATION.
003800     OPEN INPUT  OFFER-FILE
003810                 VALIDITY-FILE
003820                 PRICE-RULE-FILE
003830                 ROOM-PRICE-FILE
003840                 USER-STRATEGY-FILE
003850                 MARKETING-STRATEGY-FILE
003860                 PRICING-REQUEST-FILE.
003870     OPEN OUTPUT PRICING-RESULT-FILE
003880                 PRINT-FILE.
003890     MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-DATE-TIME.
003900     MOVE WS-CDT-DATE TO WS-TODAY-DATE.
003910     PERFORM 0100-LOAD-VALIDITY-TABLE THRU 0100-EXIT.
003920     PERFORM 0110-LOAD-OFFER-TABLE THRU 0110-EXIT.
003930     PERFORM 0120-LOAD-RULE-TABLE THRU 0120-EXIT.
003940     PERFORM 0130-LOAD-ROOM-TABLE THRU 0130-EXIT.
003950     PERFORM 0140-LOAD-USER-STRATEGY-TBL THRU 0140-EXIT.
003960     PERFORM 0150-LOAD-MKTG-STRATEGY-TBL THRU 0150-EXIT.
003970     PERFORM 0810-READ-NEXT-REQUEST THRU 0810-EXIT.
003980 0050-EXIT.
003990     EXIT.
004000*
004010 0100-LOAD-VALIDITY-TABLE.
004020     PERFORM 0101-READ-VALIDITY-REC THRU 0101-EXIT.
004030     PERFORM 0102-STORE-VALIDITY-ENTRY THRU 0102-EXIT
004040         UNTIL WS-VALD-EOF.
004050 0100-EXIT.
004060     EXIT.
004070 0101-READ-VALIDITY-REC.
004080     READ VALIDITY-FILE INTO VALIDITY-REC
004090         AT END
004100             SET WS-VALD-EOF TO TRUE.
004110 0101-EXIT.
004120     EXIT.
004130 0102-STORE-VALIDITY-ENTRY.
004140     ADD 1 TO VLT-VALIDITY-COUNT.
004150     SET VLT-VALD-INDX TO VLT-VALIDITY-COUNT.
004160     MOVE VALD-OFFER-NO
004170       TO VLT-OFFER-NO (VLT-VALD-INDX).
004180     MOVE VALD-SALES-START-DATE
004190       TO VLT-SALES-START-DATE (VLT-VALD-INDX).
004200     MOVE VALD-SALES-END-DATE
004210       TO VLT-SALES-END-DATE (VLT-VALD-INDX).
004220     MOVE VALD-VISIT-START-DATE
004230       TO VLT-VISIT-START-DATE (VLT-VALD-INDX).
004240     MOVE VALD-VISIT-END-DATE
004250       TO VLT-VISIT-END-DATE (VLT-VALD-INDX).
004260     MOVE VALD-ADVANCE-BOOK-DAYS
004270       TO VLT-ADVANCE-BOOK-DAYS (VLT-VALD-INDX).
004280     MOVE VALD-BLACKOUT-COUNT
004290       TO VLT-BLACKOUT-COUNT (VLT-VALD-INDX).
004300     PERFORM 0103-STORE-BLACKOUT-ENTRY THRU 0103-EXIT
004310         VARYING VALD-BLKO-INDX FROM 1 BY 1
004320         UNTIL VALD-BLKO-INDX > VALD-BLACKOUT-COUNT.
004330     PERFORM 0101-READ-VALIDITY-REC THRU 0101-EXIT.
004340 0102-EXIT.
004350     EXIT.
004360 0103-STORE-BLACKOUT-ENTRY.
004370     SET VLT-BLKO-INDX TO VALD-BLKO-INDX.
004380     MOVE VALD-BLACKOUT-START (VALD-BLKO-INDX)
004390       TO VLT-BLACKOUT-START (VLT-VALD-INDX, VLT-BLKO-INDX).
004400     MOVE VALD-BLACKOUT-END (VALD-BLKO-INDX)
004410       TO VLT-BLACKOUT-END (VLT-VALD-INDX, VLT-BLKO-INDX).
004420 0103-EXIT.
004430     EXIT.
004440*
004450 0110-LOAD-OFFER-TABLE.
004460     PERFORM 0111-READ-OFFER-REC THRU 0111-EXIT.
004470     PERFORM 0112-STORE-OFFER-ENTRY THRU 0112-EXIT
004480         UNTIL WS-OFFR-EOF.
004490 0110-EXIT.
004500     EXIT.
004510 0111-READ-OFFER-REC.
004520     READ OFFER-FILE INTO OFFER-REC
004530         AT END
004540             SET WS-OFFR-EOF TO TRUE.
004550 0111-EXIT.
004560     EXIT.
004570 0112-STORE-OFFER-ENTRY.
004580     ADD 1 TO OMT-OFFER-COUNT.
004590     SET OMT-OFFER-INDX TO OMT-OFFER-COUNT.
004600     MOVE OFFR-OFFER-NO
004610       TO OMT-OFFER-NO (OMT-OFFER-INDX).
004620     MOVE OFFR-ADVANCE-BOOK-DAYS
004630       TO OMT-ADVANCE-BOOK-DAYS (OMT-OFFER-INDX).
004640     MOVE OFFR-MIN-NIGHTS
004650       TO OMT-MIN-NIGHTS (OMT-OFFER-INDX).
004660     MOVE OFFR-MAX-NIGHTS
004670       TO OMT-MAX-NIGHTS (OMT-OFFER-INDX).
004680     MOVE OFFR-ROOM-COUNT
004690       TO OMT-ROOM-COUNT (OMT-OFFER-INDX).
004700     PERFORM 0113-STORE-OFFER-ROOM THRU 0113-EXIT
004710         VARYING OFFR-ROOM-INDX FROM 1 BY 1
004720         UNTIL OFFR-ROOM-INDX > OFFR-ROOM-COUNT.
004730     PERFORM 0111-READ-OFFER-REC THRU 0111-EXIT.
004740 0112-EXIT.
004750     EXIT.
004760 0113-STORE-OFFER-ROOM.
004770     SET OMT-ROOM-INDX TO OFFR-ROOM-INDX.
004780     MOVE OFFR-ROOM-NO (OFFR-ROOM-INDX)
004790       TO OMT-ROOM-NO (OMT-OFFER-INDX, OMT-ROOM-INDX).
004800 0113-EXIT.
004810     EXIT.
004820*
004830 0120-LOAD-RULE-TABLE.
004840     PERFORM 0121-READ-RULE-REC THRU 0121-EXIT.
004850     PERFORM 0122-STORE-RULE-ENTRY THRU 0122-EXIT
004860         UNTIL WS-RULE-EOF.
004870 0120-EXIT.
004880     EXIT.
004890 0121-READ-RULE-REC.
004900     READ PRICE-RULE-FILE INTO PRICE-RULE-REC
004910         AT END
004920             SET WS-RULE-EOF TO TRUE.
004930 0121-EXIT.
004940     EXIT.
004950 0122-STORE-RULE-ENTRY.
004960     ADD 1 TO PRT-RULE-COUNT.
004970     SET PRT-RULE-INDX TO PRT-RULE-COUNT.
004980     MOVE PRUL-RULE-ID
004990       TO PRT-RULE-ID (PRT-RULE-INDX).
005000     MOVE PRUL-OFFER-NO
005010       TO PRT-OFFER-NO (PRT-RULE-INDX).
005020     MOVE PRUL-RULE-NAME
005030       TO PRT-RULE-NAME (PRT-RULE-INDX).
005040     MOVE PRUL-DEFAULT-PRICE-FLAG
005050       TO PRT-DEFAULT-FLAG (PRT-RULE-INDX).
005060     MOVE PRUL-ADJUSTMENT-PERCENT
005070       TO PRT-ADJ-PERCENT (PRT-RULE-INDX).
005080     PERFORM 0121-READ-RULE-REC THRU 0121-EXIT.
005090 0122-EXIT.
005100     EXIT.
005110*
005120 0130-LOAD-ROOM-TABLE.
005130     PERFORM 0131-READ-ROOM-REC THRU 0131-EXIT.
005140     PERFORM 0132-STORE-ROOM-ENTRY THRU 0132-EXIT
005150         UNTIL WS-ROOM-EOF.
005160 0130-EXIT.
005170     EXIT.
005180 0131-READ-ROOM-REC.
005190     READ ROOM-PRICE-FILE INTO ROOM-PRICE-REC
005200         AT END
005210             SET WS-ROOM-EOF TO TRUE.
005220 0131-EXIT.
005230     EXIT.
005240 0132-STORE-ROOM-ENTRY.
005250     ADD 1 TO RPT-ENTRY-COUNT.
005260     SET RPT-PRICE-INDX TO RPT-ENTRY-COUNT.
005270     MOVE RMPR-ROOM-NO      TO RPT-ROOM-NO (RPT-PRICE-INDX).
005280     MOVE RMPR-PRICE-DATE   TO RPT-PRICE-DATE (RPT-PRICE-INDX).
005290     MOVE RMPR-UNIT-PRICE   TO RPT-UNIT-PRICE (RPT-PRICE-INDX).
005300     PERFORM 0131-READ-ROOM-REC THRU 0131-EXIT.
005310 0132-EXIT.
005320     EXIT.
005330*
005340 0140-LOAD-USER-STRATEGY-TBL.
005350     PERFORM 0141-READ-USTR-REC THRU 0141-EXIT.
005360     PERFORM 0142-STORE-USTR-ENTRY THRU 0142-EXIT
005370         UNTIL WS-USTR-EOF.
005380 0140-EXIT.
005390     EXIT.
005400 0141-READ-USTR-REC.
005410     READ USER-STRATEGY-FILE INTO USER-STRATEGY-REC
005420         AT END
005430             SET WS-USTR-EOF TO TRUE.
005440 0141-EXIT.
005450     EXIT.
005460 0142-STORE-USTR-ENTRY.
005470     ADD 1 TO UST-STRATEGY-COUNT.
005480     SET UST-STRAT-INDX TO UST-STRATEGY-COUNT.
005490     MOVE USTG-STRATEGY-ID
005500       TO UST-STRATEGY-ID (UST-STRAT-INDX).
005510     MOVE USTG-ACTIVE-FLAG
005520       TO UST-ACTIVE-FLAG (UST-STRAT-INDX).
005530     MOVE USTG-APPLY-USER-LEVEL
005540       TO UST-APPLY-LEVEL (UST-STRAT-INDX).
005550     MOVE USTG-APPLY-REGION
005560       TO UST-APPLY-REGION (UST-STRAT-INDX).
005570     MOVE USTG-APPLY-CHANNEL
005580       TO UST-APPLY-CHANNEL (UST-STRAT-INDX).
005590     MOVE USTG-LEVEL-DISC-COUNT
005600       TO UST-LEVEL-DISC-COUNT (UST-STRAT-INDX).
005610     MOVE USTG-REGION-COUNT
005620       TO UST-REGION-COUNT (UST-STRAT-INDX).
005630     MOVE USTG-CHANNEL-COUNT
005640       TO UST-CHANNEL-COUNT (UST-STRAT-INDX).
005650     PERFORM 0143-STORE-USTR-LEVEL THRU 0143-EXIT
005660         VARYING USTG-LDSC-INDX FROM 1 BY 1
005670         UNTIL USTG-LDSC-INDX > USTG-LEVEL-DISC-COUNT.
005680     PERFORM 0144-STORE-USTR-REGION THRU 0144-EXIT
005690         VARYING USTG-RGN-INDX FROM 1 BY 1
005700         UNTIL USTG-RGN-INDX > USTG-REGION-COUNT.
005710     PERFORM 0145-STORE-USTR-CHANNEL THRU 0145-EXIT
005720         VARYING USTG-CHNL-INDX FROM 1 BY 1
005730         UNTIL USTG-CHNL-INDX > USTG-CHANNEL-COUNT.
005740     PERFORM 0141-READ-USTR-REC THRU 0141-EXIT.
005750 0142-EXIT.
005760     EXIT.
005770 0143-STORE-USTR-LEVEL.
005780     SET UST-LDSC-INDX TO USTG-LDSC-INDX.
005790     MOVE USTG-TARGET-LEVEL (USTG-LDSC-INDX)
005800       TO UST-TARGET-LEVEL (UST-STRAT-INDX, UST-LDSC-INDX).
005810     MOVE USTG-DISC-TYPE (USTG-LDSC-INDX)
005820       TO UST-DISC-TYPE (UST-STRAT-INDX, UST-LDSC-INDX).
005830     MOVE USTG-DISC-VALUE (USTG-LDSC-INDX)
005840       TO UST-DISC-VALUE (UST-STRAT-INDX, UST-LDSC-INDX).
005850     MOVE USTG-MAX-DISC-AMT (USTG-LDSC-INDX)
005860       TO UST-MAX-DISC-AMT (UST-STRAT-INDX, UST-LDSC-INDX).
005870     MOVE USTG-MIN-ORDER-AMT (USTG-LDSC-INDX)
005880       TO UST-MIN-ORDER-AMT (UST-STRAT-INDX, UST-LDSC-INDX).
005890 0143-EXIT.
005900     EXIT.
005910 0144-STORE-USTR-REGION.
005920     SET UST-RGN-INDX TO USTG-RGN-INDX.
005930     MOVE USTG-TARGET-REGION (USTG-RGN-INDX)
005940       TO UST-TARGET-REGION (UST-STRAT-INDX, UST-RGN-INDX).
005950     MOVE USTG-RGN-ADJ-TYPE (USTG-RGN-INDX)
005960       TO UST-RGN-ADJ-TYPE (UST-STRAT-INDX, UST-RGN-INDX).
005970     MOVE USTG-RGN-ADJ-VALUE (USTG-RGN-INDX)
005980       TO UST-RGN-ADJ-VALUE (UST-STRAT-INDX, UST-RGN-INDX).
005990 0144-EXIT.
006000     EXIT.
006010 0145-STORE-USTR-CHANNEL.
006020     SET UST-CHNL-INDX TO USTG-CHNL-INDX.
006030     MOVE USTG-TARGET-CHANNEL (USTG-CHNL-INDX)
006040       TO UST-TARGET-CHANNEL (UST-STRAT-INDX, UST-CHNL-INDX).
006050     MOVE USTG-CHNL-ADJ-TYPE (USTG-CHNL-INDX)
006060       TO UST-CHNL-ADJ-TYPE (UST-STRAT-INDX, UST-CHNL-INDX).
006070     MOVE USTG-CHNL-ADJ-VALUE (USTG-CHNL-INDX)
006080       TO UST-CHNL-ADJ-VALUE (UST-STRAT-INDX, UST-CHNL-INDX).
006090 0145-EXIT.
006100     EXIT.
006110*
006120 0150-LOAD-MKTG-STRATEGY-TBL.
006130     PERFORM 0151-READ-MKTG-REC THRU 0151-EXIT.
006140     PERFORM 0152-STORE-MKTG-ENTRY THRU 0152-EXIT
006150         UNTIL WS-MKTG-EOF.
006160 0150-EXIT.
006170     EXIT.
006180 0151-READ-MKTG-REC.
006190     READ MARKETING-STRATEGY-FILE INTO MARKETING-STRATEGY-REC
006200         AT END
006210             SET WS-MKTG-EOF TO TRUE.
006220 0151-EXIT.
006230     EXIT.
006240 0152-STORE-MKTG-ENTRY.
006250     ADD 1 TO MST-STRATEGY-COUNT.
006260     SET MST-STRAT-INDX TO MST-STRATEGY-COUNT.
006270     MOVE MKTS-STRATEGY-ID
006280       TO MST-STRATEGY-ID (MST-STRAT-INDX).
006290     MOVE MKTS-STRATEGY-TYPE
006300       TO MST-STRATEGY-TYPE (MST-STRAT-INDX).
006310     MOVE MKTS-ACTIVE-FLAG
006320       TO MST-ACTIVE-FLAG (MST-STRAT-INDX).
006330     MOVE MKTS-EFF-START-DATE
006340       TO MST-EFF-START-DATE (MST-STRAT-INDX).
006350     MOVE MKTS-EFF-END-DATE
006360       TO MST-EFF-END-DATE (MST-STRAT-INDX).
006370     MOVE MKTS-PRIORITY-LEVEL
006380       TO MST-PRIORITY-LEVEL (MST-STRAT-INDX).
006390     MOVE MKTS-HOLIDAY-COUNT
006400       TO MST-HOLIDAY-COUNT (MST-STRAT-INDX).
006410     MOVE MKTS-SEASON-COUNT
006420       TO MST-SEASON-COUNT (MST-STRAT-INDX).
006430     MOVE MKTS-FLASH-COUNT
006440       TO MST-FLASH-COUNT (MST-STRAT-INDX).
006450     PERFORM 0153-STORE-MKTG-HOLIDAY THRU 0153-EXIT
006460         VARYING MKTS-HOL-INDX FROM 1 BY 1
006470         UNTIL MKTS-HOL-INDX > MKTS-HOLIDAY-COUNT.
006480     PERFORM 0154-STORE-MKTG-SEASON THRU 0154-EXIT
006490         VARYING MKTS-SEA-INDX FROM 1 BY 1
006500         UNTIL MKTS-SEA-INDX > MKTS-SEASON-COUNT.
006510     PERFORM 0155-STORE-MKTG-FLASH THRU 0155-EXIT
006520         VARYING MKTS-FLS-INDX FROM 1 BY 1
006530         UNTIL MKTS-FLS-INDX > MKTS-FLASH-COUNT.
006540     PERFORM 0151-READ-MKTG-REC THRU 0151-EXIT.
006550 0152-EXIT.
006560     EXIT.
006570 0153-STORE-MKTG-HOLIDAY.
006580     SET MST-HOL-INDX TO MKTS-HOL-INDX.
006590     MOVE MKTS-HOL-PERIOD-START (MKTS-HOL-INDX)
006600       TO MST-HOL-PER-START (MST-STRAT-INDX, MST-HOL-INDX).
006610     MOVE MKTS-HOL-PERIOD-END (MKTS-HOL-INDX)
006620       TO MST-HOL-PER-END (MST-STRAT-INDX, MST-HOL-INDX).
006630     MOVE MKTS-HOL-ADJ-TYPE (MKTS-HOL-INDX)
006640       TO MST-HOL-ADJ-TYPE (MST-STRAT-INDX, MST-HOL-INDX).
006650     MOVE MKTS-HOL-ADJ-VALUE (MKTS-HOL-INDX)
006660       TO MST-HOL-ADJ-VALUE (MST-STRAT-INDX, MST-HOL-INDX).
006670 0153-EXIT.
006680     EXIT.
006690 0154-STORE-MKTG-SEASON.
006700     SET MST-SEA-INDX TO MKTS-SEA-INDX.
006710     MOVE MKTS-SEA-PERIOD-START (MKTS-SEA-INDX)
006720       TO MST-SEA-PER-START (MST-STRAT-INDX, MST-SEA-INDX).
006730     MOVE MKTS-SEA-PERIOD-END (MKTS-SEA-INDX)
006740       TO MST-SEA-PER-END (MST-STRAT-INDX, MST-SEA-INDX).
006750     MOVE MKTS-SEA-ADJ-TYPE (MKTS-SEA-INDX)
006760       TO MST-SEA-ADJ-TYPE (MST-STRAT-INDX, MST-SEA-INDX).
006770     MOVE MKTS-SEA-ADJ-VALUE (MKTS-SEA-INDX)
006780       TO MST-SEA-ADJ-VALUE (MST-STRAT-INDX, MST-SEA-INDX).
006790 0154-EXIT.
006800     EXIT.
006810 0155-STORE-MKTG-FLASH.
006820     SET MST-FLS-INDX TO MKTS-FLS-INDX.
006830     MOVE MKTS-FLS-ACTIVITY-ID (MKTS-FLS-INDX)
006840       TO MST-FLS-ACTIVITY-ID (MST-STRAT-INDX, MST-FLS-INDX).
006850     MOVE MKTS-FLS-START-DTTM (MKTS-FLS-INDX)
006860       TO MST-FLS-START-DTTM (MST-STRAT-INDX, MST-FLS-INDX).
006870     MOVE MKTS-FLS-END-DTTM (MKTS-FLS-INDX)
006880       TO MST-FLS-END-DTTM (MST-STRAT-INDX, MST-FLS-INDX).
006890     MOVE MKTS-FLS-TOTAL-QUOTA (MKTS-FLS-INDX)
006900       TO MST-FLS-TOTAL-QUOTA (MST-STRAT-INDX, MST-FLS-INDX).
006910     MOVE MKTS-FLS-USED-QUOTA (MKTS-FLS-INDX)
006920       TO MST-FLS-USED-QUOTA (MST-STRAT-INDX, MST-FLS-INDX).
006930     MOVE MKTS-FLS-DISC-PCT (MKTS-FLS-INDX)
006940       TO MST-FLS-DISC-PCT (MST-STRAT-INDX, MST-FLS-INDX).
006950     MOVE MKTS-FLS-MAX-DISC-AMT (MKTS-FLS-INDX)
006960       TO MST-FLS-MAX-DISC-AMT (MST-STRAT-INDX, MST-FLS-INDX).
006970 0155-EXIT.
006980     EXIT.
006990*
007000 TITLE 'HPMAIN PER-REQUEST PRICING'.
007010 0060-PRICE-ONE-REQUEST.
007020     MOVE 'N' TO WS-OFFR-FOUND-FLAG.
007030     MOVE 'N' TO WS-VALD-FOUND-FLAG.
007040     PERFORM 0210-FIND-OFFER-MASTER THRU 0210-EXIT.
007050     PERFORM 0220-FIND-VALIDITY-WINDOW THRU 0220-EXIT.
007060     IF WS-OFFR-FOUND AND WS-VALD-FOUND
007070         THEN
007080         PERFORM 0230-CALL-BASE-PRICE THRU 0230-EXIT
007090     ELSE
007100         MOVE ZERO TO WS-BP-BASE-PRICE
007110         MOVE WK-STAT-NO-PRICE-DATA TO WS-BP-STATUS-CODE
007120     END-IF.
007130     IF WS-BP-STATUS-CODE = WK-STAT-PRICED-OK
007140         THEN
007150         PERFORM 0240-CALL-USER-STRATEGY THRU 0240-EXIT
007160         PERFORM 0250-CALL-MKTG-STRATEGY THRU 0250-EXIT
007170     ELSE
007180         MOVE WS-BP-BASE-PRICE TO WS-UST-USER-DISC-PRICE
007190         MOVE WS-BP-BASE-PRICE TO WS-MKT-FINAL-PRICE
007200     END-IF.
007210     PERFORM 0200-ASSEMBLE-RESULT THRU 0200-EXIT.
007220     PERFORM 0300-REPORT-DETAIL THRU 0300-EXIT.
007230     PERFORM 0810-READ-NEXT-REQUEST THRU 0810-EXIT.
007240 0060-EXIT.
007250     EXIT.
007260*
007270 0210-FIND-OFFER-MASTER.
007280     SET OMT-OFFER-INDX TO 1.
007290     SEARCH OMT-OFFER-ENTRY
007300         AT END
007310             MOVE 'N' TO WS-OFFR-FOUND-FLAG
007320         WHEN OMT-OFFER-NO (OMT-OFFER-INDX) = PREQ-OFFER-NO
007330             MOVE 'Y' TO WS-OFFR-FOUND-FLAG
007340     END-SEARCH.
007350 0210-EXIT.
007360     EXIT.
007370*
007380 0220-FIND-VALIDITY-WINDOW.
007390     SET VLT-VALD-INDX TO 1.
007400     SEARCH VLT-VALIDITY-ENTRY
007410         AT END
007420             MOVE 'N' TO WS-VALD-FOUND-FLAG
007430         WHEN VLT-OFFER-NO (VLT-VALD-INDX) = PREQ-OFFER-NO
007440             MOVE 'Y' TO WS-VALD-FOUND-FLAG
007450     END-SEARCH.
007460 0220-EXIT.
007470     EXIT.
007480*
007490 0230-CALL-BASE-PRICE.
007500     MOVE PREQ-OFFER-NO         TO WS-BP-OFFER-NO.
007510     MOVE PREQ-CHECK-IN-DATE    TO WS-BP-CHECK-IN-DATE.
007520     MOVE WS-TODAY-DATE         TO WS-BP-TODAY-DATE.
007530     MOVE OMT-MIN-NIGHTS (OMT-OFFER-INDX)  TO WS-BP-MIN-NIGHTS.
007540     MOVE OMT-ADVANCE-BOOK-DAYS (OMT-OFFER-INDX)
007550       TO WS-BP-ADVANCE-BOOK-DAYS.
007560     MOVE OMT-ROOM-COUNT (OMT-OFFER-INDX)  TO WS-BP-ROOM-COUNT.
007570     PERFORM 0231-COPY-ROOM-TO-PARMS THRU 0231-EXIT
007580         VARYING OMT-ROOM-INDX FROM 1 BY 1
007590         UNTIL OMT-ROOM-INDX > WS-BP-ROOM-COUNT.
007600     MOVE VLT-SALES-START-DATE (VLT-VALD-INDX)
007610                                        TO WS-BP-VALD-SALES-START.
007620     MOVE VLT-SALES-END-DATE (VLT-VALD-INDX)
007630                                        TO WS-BP-VALD-SALES-END.
007640     MOVE VLT-VISIT-START-DATE (VLT-VALD-INDX)
007650                                        TO WS-BP-VALD-VISIT-START.
007660     MOVE VLT-VISIT-END-DATE (VLT-VALD-INDX)
007670                                        TO WS-BP-VALD-VISIT-END.
007680     MOVE VLT-BLACKOUT-COUNT (VLT-VALD-INDX)
007690                                        TO WS-BP-VALD-BLKO-COUNT.
007700     PERFORM 0232-COPY-BLKO-TO-PARMS THRU 0232-EXIT
007710         VARYING VLT-BLKO-INDX FROM 1 BY 1
007720         UNTIL VLT-BLKO-INDX > WS-BP-VALD-BLKO-COUNT.
007730     CALL 'HPBASE' USING WS-BP-PARMS
007740                          PRICE-RULE-TABLE
007750                          ROOM-PRICE-TABLE.
007760 0230-EXIT.
007770     EXIT.
007780 0231-COPY-ROOM-TO-PARMS.
007790     SET WS-BP-ROOM-INDX TO OMT-ROOM-INDX.
007800     MOVE OMT-ROOM-NO (OMT-OFFER-INDX, OMT-ROOM-INDX)
007810       TO WS-BP-ROOM-NO (WS-BP-ROOM-INDX).
007820 0231-EXIT.
007830     EXIT.
007840 0232-COPY-BLKO-TO-PARMS.
007850     SET WS-BP-BLKO-INDX TO VLT-BLKO-INDX.
007860     MOVE VLT-BLACKOUT-START (VLT-VALD-INDX, VLT-BLKO-INDX)
007870       TO WS-BP-BLACKOUT-START (WS-BP-BLKO-INDX).
007880     MOVE VLT-BLACKOUT-END (VLT-VALD-INDX, VLT-BLKO-INDX)
007890       TO WS-BP-BLACKOUT-END (WS-BP-BLKO-INDX).
007900 0232-EXIT.
007910     EXIT.
007920*
007930 0240-CALL-USER-STRATEGY.
007940     MOVE PREQ-USER-LEVEL  TO WS-UST-USER-LEVEL.
007950     MOVE PREQ-REGION      TO WS-UST-REGION.
007960     MOVE PREQ-CHANNEL     TO WS-UST-CHANNEL.
007970     MOVE WS-BP-BASE-PRICE TO WS-UST-BASE-PRICE.
007980     CALL 'HPUSTR' USING WS-UST-PARMS
007990                          USER-STRATEGY-TABLE.
008000 0240-EXIT.
008010     EXIT.
008020*
008030 0250-CALL-MKTG-STRATEGY.
008040     MOVE PREQ-CHECK-IN-DATE     TO WS-MKT-CHECK-IN-DATE.
008050     MOVE PREQ-REQUEST-DTTM      TO WS-MKT-REQUEST-DTTM.
008060     MOVE WS-UST-USER-DISC-PRICE TO WS-MKT-USER-DISC-PRICE.
008070     CALL 'HPMKTG' USING WS-MKT-PARMS
008080                          MKTG-STRATEGY-TABLE.
008090 0250-EXIT.
008100     EXIT.
008110*
008120 TITLE 'HPMAIN RESULT ASSEMBLY'.
008130 0200-ASSEMBLE-RESULT.
008140     MOVE PREQ-OFFER-NO      TO PRSL-OFFER-NO.
008150     MOVE PREQ-CHECK-IN-DATE TO PRSL-CHECK-IN-DATE.
008160     MOVE PREQ-USER-ID       TO PRSL-USER-ID.
008170     MOVE WS-BP-BASE-PRICE      TO PRSL-BASE-PRICE.
008180     MOVE WS-UST-USER-DISC-PRICE TO PRSL-USER-DISC-PRICE.
008190     MOVE WS-MKT-FINAL-PRICE    TO PRSL-FINAL-PRICE.
008200     IF WS-BP-STATUS-CODE = WK-STAT-PRICED-OK
008210         THEN
008220         SUBTRACT WS-UST-USER-DISC-PRICE FROM WS-BP-BASE-PRICE
008230             GIVING PRSL-USER-DISC-AMOUNT
008240         SUBTRACT WS-MKT-FINAL-PRICE FROM WS-UST-USER-DISC-PRICE
008250             GIVING PRSL-MKTG-DISC-AMOUNT
008260         SUBTRACT WS-MKT-FINAL-PRICE FROM WS-BP-BASE-PRICE
008270             GIVING PRSL-TOTAL-DISC-AMOUNT
008280         IF WS-BP-BASE-PRICE > ZERO
008290             THEN
008300             COMPUTE PRSL-DISCOUNT-RATE-PCT ROUNDED =
008310                 PRSL-TOTAL-DISC-AMOUNT / WS-BP-BASE-PRICE * 100
008320         ELSE
008330             MOVE ZERO TO PRSL-DISCOUNT-RATE-PCT
008340         END-IF
008350         MOVE WK-STAT-PRICED-OK TO PRSL-STATUS-CODE
008360     ELSE
008370         MOVE ZERO TO PRSL-USER-DISC-AMOUNT
008380         MOVE ZERO TO PRSL-MKTG-DISC-AMOUNT
008390         MOVE ZERO TO PRSL-TOTAL-DISC-AMOUNT
008400         MOVE ZERO TO PRSL-DISCOUNT-RATE-PCT
008410         MOVE WS-BP-STATUS-CODE TO PRSL-STATUS-CODE
008420     END-IF.
008430     WRITE PRICING-RESULT-FILE-REC FROM PRICING-RESULT-REC.
008440 0200-EXIT.
008450     EXIT.
008460*
008470 TITLE 'HPMAIN PRICING SUMMARY REPORT'.
008480 0300-REPORT-DETAIL.
008490     IF WS-FIRST-DETAIL
008500         THEN
008510         MOVE PRSL-OFFER-NO TO WS-HOLD-OFFER-NO
008520         MOVE 'N' TO WS-FIRST-DETAIL-FLAG
008530     END-IF.
008540     IF PRSL-OFFER-NO NOT = WS-HOLD-OFFER-NO
008550         THEN
008560         PERFORM 0320-OFFER-BREAK THRU 0320-EXIT
008570     END-IF.
008580     IF WS-LINE-COUNT > WS-PAGE-LEN
008590         THEN
008600         PERFORM 0310-PRINT-HEADING THRU 0310-EXIT
008610     END-IF.
008620     MOVE PRSL-OFFER-NO         TO DL-OFFER-NO.
008630     MOVE PRSL-CHECK-IN-DATE    TO WS-RPT-CHECK-IN-DATE.
008640     MOVE WS-RPT-CCYY           TO DL-CCYY.
008650     MOVE WS-RPT-MM             TO DL-MM.
008660     MOVE WS-RPT-DD             TO DL-DD.
008670     MOVE PRSL-USER-ID          TO DL-USER-ID.
008680     MOVE PRSL-BASE-PRICE       TO DL-BASE-PRICE.
008690     MOVE PRSL-FINAL-PRICE      TO DL-FINAL-PRICE.
008700     MOVE PRSL-TOTAL-DISC-AMOUNT TO DL-TOTAL-DISC.
008710     MOVE PRSL-STATUS-CODE      TO DL-STATUS-CODE.
008720     WRITE PRTLINE FROM DETAIL-LINE.
008730     ADD 1 TO WS-LINE-COUNT.
008740     ADD 1 TO WS-OFFER-REQ-COUNT.
008750     ADD 1 TO WS-GRAND-REQ-COUNT.
008760     ADD PRSL-TOTAL-DISC-AMOUNT TO WS-OFFER-DISC-TOTAL.
008770     ADD PRSL-TOTAL-DISC-AMOUNT TO WS-GRAND-DISC-TOTAL.
008780 0300-EXIT.
008790     EXIT.
008800*
008810 0310-PRINT-HEADING.
008820     ADD 1 TO WS-PAGE-COUNT.
008830     MOVE WS-PAGE-COUNT TO RH1-PAGE-NO.
008840     MOVE WS-TODAY-MM   TO RH2-MM.
008850     MOVE WS-TODAY-DD   TO RH2-DD.
008860     MOVE WS-TODAY-CCYY TO RH2-CCYY.
008870     WRITE PRTLINE FROM RESULT-HEADING-1 AFTER ADVANCING PAGE.
008880     WRITE PRTLINE FROM RESULT-HEADING-2 AFTER ADVANCING 1.
008890     WRITE PRTLINE FROM BLANK-LINE.
008900     WRITE PRTLINE FROM COLUMN-HEADING-LINE.
008910     WRITE PRTLINE FROM BLANK-LINE.
008920     MOVE ZERO TO WS-LINE-COUNT.
008930 0310-EXIT.
008940     EXIT.
008950*
008960 0320-OFFER-BREAK.
008970     MOVE WS-HOLD-OFFER-NO   TO OS-OFFER-NO.
008980     MOVE WS-OFFER-REQ-COUNT TO OS-REQ-COUNT.
008990     MOVE WS-OFFER-DISC-TOTAL TO OS-DISC-TOTAL.
009000     WRITE PRTLINE FROM BLANK-LINE.
009010     WRITE PRTLINE FROM OFFER-SUBTOTAL-LINE.
009020     WRITE PRTLINE FROM BLANK-LINE.
009030     ADD 1 TO WS-LINE-COUNT.
009040     MOVE ZERO TO WS-OFFER-REQ-COUNT.
009050     MOVE ZERO TO WS-OFFER-DISC-TOTAL.
009060     MOVE PRSL-OFFER-NO TO WS-HOLD-OFFER-NO.
009070 0320-EXIT.
009080     EXIT.
009090*
009100 0330-FINAL-TOTALS.
009110     PERFORM 0320-OFFER-BREAK THRU 0320-EXIT.
009120     MOVE WS-GRAND-REQ-COUNT   TO GT-REQ-COUNT.
009130     MOVE WS-GRAND-DISC-TOTAL  TO GT-DISC-TOTAL.
009140     WRITE PRTLINE FROM GRAND-TOTAL-LINE.
009150     IF SW-DEBUG-TRACE-ON
009160         THEN
009170         DISPLAY 'HPMAIN GRAND DISC TOTAL=' WS-GRAND-DISC-TOTAL-X
009180                 ' REQ COUNT=' WS-GRAND-REQ-COUNT
009190     END-IF.
009200 0330-EXIT.
009210     EXIT.
009220*
009230 TITLE 'HPMAIN REQUEST FEED READ'.
009240 0810-READ-NEXT-REQUEST.
009250     READ PRICING-REQUEST-FILE INTO PRICING-REQUEST-REC
009260         AT END
009270             SET WS-PREQ-EOF TO TRUE.
009280 0810-EXIT.
009290     EXIT.
009300*
009310 TITLE 'HPMAIN TERMINATION'.
009320 0900-TERMINATION.
009330     IF WS-GRAND-REQ-COUNT > ZERO
009340         THEN
009350         PERFORM 0330-FINAL-TOTALS THRU 0330-EXIT
009360     END-IF.
009370     CLOSE OFFER-FILE
009380           VALIDITY-FILE
009390           PRICE-RULE-FILE
009400           ROOM-PRICE-FILE
009410           USER-STRATEGY-FILE
009420           MARKETING-STRATEGY-FILE
009430           PRICING-REQUEST-FILE
009440           PRICING-RESULT-FILE
009450           PRINT-FILE.
009460 0900-EXIT.
009470     EXIT.
