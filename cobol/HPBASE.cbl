000100 PROCESS DYNAM NUMPROC(PFD) TRUNC(OPT) APOST     NOSEQ     RENT
000110* LAST UPDATE ON 02 Jun 2011 AT 09:14:02 BY  LMW     VERSION 04   *
000120* LAST UPDATE ON 19 Oct 2005 AT 14:02:55 BY  CJT     VERSION 03   *
000130* LAST UPDATE ON 21 Jan 1999 AT 08:31:40 BY  DKO     VERSION 02   *
000140* LAST UPDATE ON 15 Jun 1988 AT 10:00:00 BY  RM      VERSION 01   *
000150 ID DIVISION.
000160 PROGRAM-ID. HPBASE.
000170 AUTHOR. R MERCER.
000180 INSTALLATION. SUMMIT HOSPITALITY SYSTEMS - DATA PROCESSING.
000190*
000200*              This subprogram is the base-rate calculator for the
000210*              SUMMIT central reservation system rate engine.  Given
000220*              one offer's validity window, price-rule list, and
000230*              per-room/per-day rate feed, it determines the lowest
000240*              sellable base price for a requested check-in date.
000250*
000260*              CALLED BY HPMAIN once per PRICING-REQUEST-REC read
000270*              from PRICING-REQUEST.DAT.  Returns LK-BASE-PRICE and
000280*              LK-STATUS-CODE ('00' priced, '10' day not available,
000290*              '20' no price data on the feed for a required room/
000300*              day).
000310*
000320*              PROCESSING: the check-in day is first checked against the
000330*              offer's validity window (sales window, visiting
000340*              window, advance-booking lead time, blackout ranges).
000350*              If it passes, every PRICE-RULE belonging to the offer
000360*              is evaluated across the occupied-night date range
000370*              (check-in through check-in + MIN-NIGHTS - 1); for each
000380*              night the cheapest room price is taken, the nightly
000390*              prices are summed for the rule, and the rule with the
000400*              lowest total across the stay becomes the BASE-PRICE.
000410*
000420 DATE-WRITTEN. 15 JUN 88.
000430 DATE-COMPILED.
000440 SECURITY. SUMMIT HOSPITALITY SYSTEMS INTERNAL USE ONLY.
000450*****************************************************************
000460* CHANGE LOG
000470* ----------------------------------------------------------
000480* 15 JUN 88  RM   ORIGINAL RATE ENGINE BASE-PRICE ROUTINE, PART
000490*                 OF THE MONOLITHIC RATE LOOKUP PROGRAM
000500* 02 SEP 91  RM   SPLIT MIN-PRICE LOGIC OUT INTO ITS OWN ROUTINE
000510*                 SO THE MEMBERSHIP-DISCOUNT PASS COULD CALL IT
000520* 11 JUL 94  DKO  SPLIT INTO SEPARATELY-COMPILED SUBPROGRAM
000530*                 HPBASE, CALLED FROM THE NEW HPMAIN DRIVER
000540* 26 AUG 97  DKO  ADDED BLACKOUT-DATE RANGE CHECK TO VALIDITY
000550*                 GATE FOR THE HOLIDAY BLACKOUT PROJECT (REQ 1288)
000560* 15 JAN 99  DKO  Y2K IMPACT REVIEW STARTED - ALL DATE FIELDS ON
000570*                 THIS PROGRAM AND ITS COPYBOOKS ALREADY CARRY
000580*                 4-DIGIT CENTURY (CCYYMMDD) - NO WINDOWING LOGIC
000590*                 WAS EVER CODED HERE TO REMOVE
000600* 21 JAN 99  DKO  Y2K - CONFIRMED 0400-ADD-ONE-DAY CENTURY/LEAP
000610*                 ARITHMETIC CORRECT THROUGH AND PAST 2000 - REQ
000620*                 Y2K-0231, SIGNED OFF BY QA
000630* 19 OCT 05  CJT  RULE-PRICE CALCULATION CONFIRMED AGAINST THE
000640*                 HOLIDAY/SEASONAL PRICING PROJECT TEST PLAN
000650*                 (REQ 2016) - NO CHANGE REQUIRED TO THIS PROGRAM
000660* 11 MAY 09  LMW  RAISED PRICE-RULE-TABLE AND ROOM-PRICE-TABLE
000670*                 SIZES IN HPRULE/HPROOM COPYBOOKS - RECOMPILED
000680* 02 JUN 11  LMW  ADDED NO-RULE-FOUND GUARD - AN OFFER WITH NO
000690*                 PRICE-RULE ROWS ON THE FEED WAS FALLING THROUGH
000700*                 WITH BASE-PRICE LEFT AT THE HIGH SENTINEL VALUE
000710*                 (TICKET HD-30071) - NOW TREATED AS STATUS '20'
000720*****************************************************************
000730 ENVIRONMENT DIVISION.
000740 CONFIGURATION SECTION.
000750 SOURCE-COMPUTER. IBM-370.
000760 OBJECT-COMPUTER. IBM-370.
000770 SPECIAL-NAMES.
000780     CLASS VALID-DIGITS IS '0' THRU '9'
000790     UPSI-0 ON STATUS IS SW-DEBUG-TRACE-ON
000800            OFF STATUS IS SW-DEBUG-TRACE-OFF.
000810 DATA DIVISION.
000820 WORKING-STORAGE SECTION.
000830 77  PGMNAME                  PIC X(8)  VALUE 'HPBASE'.
000840     COPY HPWORK.
000850 77  WS-BEST-RULE-PRICE       PIC S9(7)V9(2) COMP-3.
000860 77  WS-RULE-TOTAL            PIC S9(7)V9(2) COMP-3.
000870 77  WS-DAY-PRICE             PIC S9(7)V9(2) COMP-3.
000880 77  WS-ROOM-DAY-PRICE        PIC S9(7)V9(2) COMP-3.
000890 77  WS-HIGH-SENTINEL         PIC S9(7)V9(2) COMP-3 VALUE 9999999.99.
000900 77  WS-NIGHT-SUB             PIC 9(3)  BINARY VALUE ZERO.
000910 77  WS-ADD-DAYS-SUB          PIC 9(4)  BINARY VALUE ZERO.
000920 77  WS-ROOM-SUB              PIC 9(2)  BINARY VALUE ZERO.
000930 77  WS-EARLIEST-BOOK-DATE    PIC 9(8)  VALUE ZERO.
000940 77  WS-WORK-DATE             PIC 9(8)  VALUE ZERO.
000950*
000960 77  WS-DAY-AVAIL-FLAG        PIC X     VALUE 'Y'.
000970     88  WS-DAY-IS-AVAILABLE       VALUE 'Y'.
000980     88  WS-DAY-NOT-AVAILABLE      VALUE 'N'.
000990 77  WS-PRICE-FOUND-FLAG      PIC X     VALUE 'N'.
001000     88  WS-PRICE-MISSING          VALUE 'N'.
001010     88  WS-PRICE-FOUND            VALUE 'Y'.
001020 77  WS-RULE-FOUND-FLAG       PIC X     VALUE 'N'.
001030     88  WS-ANY-RULE-FOUND         VALUE 'Y'.
001040 77  WS-LEAP-YEAR-FLAG        PIC X     VALUE 'N'.
001050     88  WS-IS-LEAP-YEAR           VALUE 'Y'.
001060*
001070* WS-WORK-DATE-X GIVES US A CCYY/MM/DD VIEW OF THE DATE CURRENTLY
001080* BEING ADVANCED BY 0400-ADD-ONE-DAY - THE 8-DIGIT PIC 9 FORM IS
001090* CONVENIENT FOR RANGE COMPARISONS BUT NOT FOR CALENDAR MATH.
001100 01  WS-WORK-DATE-R  REDEFINES WS-WORK-DATE.
001110     05  WS-WORK-CCYY         PIC 9(4).
001120     05  WS-WORK-MM           PIC 9(2).
001130     05  WS-WORK-DD           PIC 9(2).
001140*
001150* SAME TREATMENT FOR THE OFFER'S ADVANCE-BOOKING CUT-OFF DATE.
001160 01  WS-EARLIEST-DATE-R  REDEFINES WS-EARLIEST-BOOK-DATE.
001170     05  WS-EARL-CCYY          PIC 9(4).
001180     05  WS-EARL-MM            PIC 9(2).
001190     05  WS-EARL-DD            PIC 9(2).
001200*
001210* MONTH-END TABLE FOR CALENDAR ROLL-OVER - FEBRUARY CARRIES 28
001220* HERE AND IS BUMPED TO 29 AT LOOKUP TIME WHEN WS-IS-LEAP-YEAR.
001230 01  WS-MONTH-DAYS-VALUES.
001240     05  FILLER                PIC 9(2)  VALUE 31.
001250     05  FILLER                PIC 9(2)  VALUE 28.
001260     05  FILLER                PIC 9(2)  VALUE 31.
001270     05  FILLER                PIC 9(2)  VALUE 30.
001280     05  FILLER                PIC 9(2)  VALUE 31.
001290     05  FILLER                PIC 9(2)  VALUE 30.
001300     05  FILLER                PIC 9(2)  VALUE 31.
001310     05  FILLER                PIC 9(2)  VALUE 31.
001320     05  FILLER                PIC 9(2)  VALUE 30.
001330     05  FILLER                PIC 9(2)  VALUE 31.
001340     05  FILLER                PIC 9(2)  VALUE 30.
001350     05  FILLER                PIC 9(2)  VALUE 31.
001360 01  WS-MONTH-DAYS-TABLE  REDEFINES WS-MONTH-DAYS-VALUES.
001370     05  WS-MONTH-DAYS         PIC 9(2)  OCCURS 12 TIMES
001380                                INDEXED BY WS-MONTH-INDX.
001390 LINKAGE SECTION.
001400     COPY HPOFFR.
001410     COPY HPVALD.
001420     COPY HPRULE.
001430     COPY HPROOM.
001440 01  LK-BASE-PRICE-PARMS.
001450     05  LK-OFFER-NO           PIC X(12).
001460     05  LK-CHECK-IN-DATE      PIC 9(8).
001470     05  LK-TODAY-DATE         PIC 9(8).
001480     05  LK-MIN-NIGHTS         PIC 9(2).
001490     05  LK-ADVANCE-BOOK-DAYS  PIC 9(3).
001500     05  LK-ROOM-COUNT         PIC 9(2).
001510     05  LK-ROOM-LIST          OCCURS 10 TIMES
001520                                INDEXED BY LK-ROOM-INDX.
001530         10  LK-ROOM-NO            PIC X(10).
001540     05  LK-VALD-SALES-START   PIC 9(8).
001550     05  LK-VALD-SALES-END     PIC 9(8).
001560     05  LK-VALD-VISIT-START   PIC 9(8).
001570     05  LK-VALD-VISIT-END     PIC 9(8).
001580     05  LK-VALD-BLKO-COUNT    PIC 9(2).
001590     05  LK-VALD-BLKO-LIST     OCCURS 10 TIMES
001600                                INDEXED BY LK-BLKO-INDX.
001610         10  LK-BLACKOUT-START     PIC 9(8).
001620         10  LK-BLACKOUT-END       PIC 9(8).
001630     05  LK-BASE-PRICE         PIC S9(7)V9(2) COMP-3.
001640     05  LK-STATUS-CODE        PIC X(2).
001650 TITLE 'BASE PRICE CALCULATOR - MAIN LINE'.
001660 PROCEDURE DIVISION USING LK-BASE-PRICE-PARMS
001670                          PRICE-RULE-TABLE
001680                          ROOM-PRICE-TABLE.
001690 0010-CALCULATE-BASE-PRICE.
001700     MOVE WS-HIGH-SENTINEL TO WS-BEST-RULE-PRICE.
001710     SET WS-DAY-IS-AVAILABLE TO TRUE.
001720     SET WS-PRICE-MISSING TO TRUE.
001730     MOVE 'N' TO WS-RULE-FOUND-FLAG.
001740     PERFORM 0100-CHECK-VALIDITY THRU 0100-EXIT.
001750     IF WS-DAY-NOT-AVAILABLE
001760      THEN
001770       GO TO 0900-DAY-NOT-AVAILABLE.
001780     END-IF.
001790     PERFORM 0200-CALCULATE-RULE-PRICES THRU 0200-EXIT.
001800     IF NOT WS-ANY-RULE-FOUND
001810      THEN
001820       GO TO 0910-NO-PRICE-DATA.
001830     END-IF.
001840     MOVE WS-BEST-RULE-PRICE TO LK-BASE-PRICE.
001850     MOVE WK-STAT-PRICED-OK TO LK-STATUS-CODE.
001860     GOBACK.
001870 TITLE 'VALIDITY WINDOW CHECK'.
001880 0100-CHECK-VALIDITY.
001890     IF LK-CHECK-IN-DATE < LK-VALD-VISIT-START
001900        OR LK-CHECK-IN-DATE > LK-VALD-VISIT-END
001910      THEN
001920       SET WS-DAY-NOT-AVAILABLE TO TRUE.
001930     END-IF.
001940     IF WS-DAY-IS-AVAILABLE
001950      THEN
001960       IF LK-TODAY-DATE < LK-VALD-SALES-START
001970          OR LK-TODAY-DATE > LK-VALD-SALES-END
001980        THEN
001990         SET WS-DAY-NOT-AVAILABLE TO TRUE.
002000       END-IF.
002010     END-IF.
002020     IF WS-DAY-IS-AVAILABLE
002030      THEN
002040       PERFORM 0420-COMPUTE-EARLIEST-DATE THRU 0420-EXIT.
002050       IF WS-EARLIEST-BOOK-DATE > LK-CHECK-IN-DATE
002060        THEN
002070         SET WS-DAY-NOT-AVAILABLE TO TRUE.
002080       END-IF.
002090     END-IF.
002100     IF WS-DAY-IS-AVAILABLE
002110      THEN
002120       PERFORM 0410-CHECK-ONE-BLACKOUT THRU 0410-EXIT
002130           VARYING LK-BLKO-INDX FROM 1 BY 1
002140           UNTIL LK-BLKO-INDX > LK-VALD-BLKO-COUNT
002150              OR WS-DAY-NOT-AVAILABLE.
002160     END-IF.
002170 0100-EXIT.
002180     EXIT.
002190 0410-CHECK-ONE-BLACKOUT.
002200     IF LK-CHECK-IN-DATE >= LK-BLACKOUT-START (LK-BLKO-INDX)
002210        AND LK-CHECK-IN-DATE <= LK-BLACKOUT-END (LK-BLKO-INDX)
002220      THEN
002230       SET WS-DAY-NOT-AVAILABLE TO TRUE.
002240     END-IF.
002250 0410-EXIT.
002260     EXIT.
002270 0420-COMPUTE-EARLIEST-DATE.
002280     MOVE LK-TODAY-DATE TO WS-WORK-DATE.
002290     PERFORM 0400-ADD-ONE-DAY THRU 0400-EXIT
002300         VARYING WS-ADD-DAYS-SUB FROM 1 BY 1
002310         UNTIL WS-ADD-DAYS-SUB > LK-ADVANCE-BOOK-DAYS.
002320     MOVE WS-WORK-DATE TO WS-EARLIEST-BOOK-DATE.
002330 0420-EXIT.
002340     EXIT.
002350 TITLE 'RULE-PRICE / DAY-PRICE / ROOM-PRICE CALCULATION'.
002360 0200-CALCULATE-RULE-PRICES.
002370     PERFORM 0210-EVALUATE-ONE-RULE THRU 0210-EXIT
002380         VARYING PRT-RULE-INDX FROM 1 BY 1
002390         UNTIL PRT-RULE-INDX > PRT-RULE-COUNT.
002400 0200-EXIT.
002410     EXIT.
002420 0210-EVALUATE-ONE-RULE.
002430     IF PRT-OFFER-NO (PRT-RULE-INDX) = LK-OFFER-NO
002440      THEN
002450       PERFORM 0220-CALCULATE-RULE-TOTAL THRU 0220-EXIT.
002460       IF WS-PRICE-FOUND
002470        THEN
002480         SET WS-ANY-RULE-FOUND TO TRUE.
002490         IF WS-RULE-TOTAL < WS-BEST-RULE-PRICE
002500          THEN
002510           MOVE WS-RULE-TOTAL TO WS-BEST-RULE-PRICE.
002520         END-IF.
002530       END-IF.
002540     END-IF.
002550 0210-EXIT.
002560     EXIT.
002570 0220-CALCULATE-RULE-TOTAL.
002580     MOVE ZERO TO WS-RULE-TOTAL.
002590     SET WS-PRICE-FOUND TO TRUE.
002600     MOVE LK-CHECK-IN-DATE TO WS-WORK-DATE.
002610     PERFORM 0230-CALCULATE-DAY-PRICE THRU 0230-EXIT
002620         VARYING WS-NIGHT-SUB FROM 1 BY 1
002630         UNTIL WS-NIGHT-SUB > LK-MIN-NIGHTS
002640            OR WS-PRICE-MISSING.
002650 0220-EXIT.
002660     EXIT.
002670 0230-CALCULATE-DAY-PRICE.
002680     MOVE WS-HIGH-SENTINEL TO WS-DAY-PRICE.
002690     PERFORM 0240-LOOKUP-ROOM-PRICE THRU 0240-EXIT
002700         VARYING LK-ROOM-INDX FROM 1 BY 1
002710         UNTIL LK-ROOM-INDX > LK-ROOM-COUNT
002720            OR WS-PRICE-MISSING.
002730     IF WS-PRICE-FOUND
002740      THEN
002750       ADD WS-DAY-PRICE TO WS-RULE-TOTAL.
002760     END-IF.
002770     PERFORM 0400-ADD-ONE-DAY THRU 0400-EXIT.
002780 0230-EXIT.
002790     EXIT.
002800 0240-LOOKUP-ROOM-PRICE.
002810     SET RPT-PRICE-INDX TO 1.
002820     SEARCH RPT-PRICE-ENTRY
002830       AT END
002840         SET WS-PRICE-MISSING TO TRUE
002850       WHEN RPT-ROOM-NO (RPT-PRICE-INDX) = LK-ROOM-NO (LK-ROOM-INDX)
002860        AND RPT-PRICE-DATE (RPT-PRICE-INDX) = WS-WORK-DATE
002870         PERFORM 0250-APPLY-RULE-ADJUSTMENT THRU 0250-EXIT
002880         IF WS-ROOM-DAY-PRICE < WS-DAY-PRICE
002890          THEN
002900           MOVE WS-ROOM-DAY-PRICE TO WS-DAY-PRICE
002910         END-IF
002920     END-SEARCH.
002930 0240-EXIT.
002940     EXIT.
002950*
002960* RULE-ADJUSTMENT STUB - THE ORIGINAL RATE ENGINE'S PER-RULE
002970* ADJUSTMENT STEP ALWAYS RETURNED A FLAT PRICE OF 1.00
002980* REGARDLESS OF THE ROOM'S QUOTED UNIT PRICE, AND THIS PROGRAM
002990* PRESERVES THAT BEHAVIOR EXACTLY - DO NOT "FIX" THIS TO USE
003000* RPT-UNIT-PRICE, NO MATTER HOW TEMPTING.  THE ROOM-PRICE ROW'S
003010* ONLY EFFECT ON THE CALCULATION IS THAT IT MUST EXIST.
003020 0250-APPLY-RULE-ADJUSTMENT.
003030     MOVE 1.00 TO WS-ROOM-DAY-PRICE.
003040 0250-EXIT.
003050     EXIT.
003060 TITLE 'CALENDAR ARITHMETIC'.
003070 0400-ADD-ONE-DAY.
003080     PERFORM 0405-SET-LEAP-YEAR-FLAG THRU 0405-EXIT.
003090     ADD 1 TO WS-WORK-DD.
003100     SET WS-MONTH-INDX TO WS-WORK-MM.
003110     IF WS-WORK-MM = 2 AND WS-IS-LEAP-YEAR
003120        AND WS-WORK-DD = 29
003130      THEN
003140       CONTINUE
003150      ELSE
003160       IF WS-WORK-DD > WS-MONTH-DAYS (WS-MONTH-INDX)
003170        THEN
003180         MOVE 1 TO WS-WORK-DD
003190         ADD 1 TO WS-WORK-MM
003200         IF WS-WORK-MM > 12
003210          THEN
003220           MOVE 1 TO WS-WORK-MM
003230           ADD 1 TO WS-WORK-CCYY
003240         END-IF
003250       END-IF
003260     END-IF.
003270 0400-EXIT.
003280     EXIT.
003290 0405-SET-LEAP-YEAR-FLAG.
003300     MOVE 'N' TO WS-LEAP-YEAR-FLAG.
003310     IF FUNCTION MOD (WS-WORK-CCYY, 400) = 0
003320      THEN
003330       SET WS-IS-LEAP-YEAR TO TRUE
003340      ELSE
003350       IF FUNCTION MOD (WS-WORK-CCYY, 100) = 0
003360        THEN
003370         SET WS-IS-LEAP-YEAR TO FALSE
003380        ELSE
003390         IF FUNCTION MOD (WS-WORK-CCYY, 4) = 0
003400          THEN
003410           SET WS-IS-LEAP-YEAR TO TRUE
003420         END-IF
003430       END-IF
003440     END-IF.
003450 0405-EXIT.
003460     EXIT.
003470 TITLE 'NON-PRICED EXIT PATHS'.
003480 0900-DAY-NOT-AVAILABLE.
003490     MOVE ZERO TO LK-BASE-PRICE.
003500     MOVE WK-STAT-DAY-NOTAVAIL TO LK-STATUS-CODE.
003510     GOBACK.
003520 0910-NO-PRICE-DATA.
003530     MOVE ZERO TO LK-BASE-PRICE.
003540     MOVE WK-STAT-NO-PRICE-DATA TO LK-STATUS-CODE.
003550     GOBACK.
