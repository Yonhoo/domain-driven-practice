000100*****************************************************************
000110* HPRULE - PRICE RULE RECORD LAYOUT AND IN-MEMORY RULE TABLE    *
000120*          COPYBOOK FOR PRICE-RULE.DAT (SUMMIT CENTRAL RES SYS) *
000130*                                                                *
000140*   MANY PRICE-RULE-REC ROWS PER OFFER.  HPMAIN LOADS EVERY     *
000150*   ROW ON THE FEED FOR THE RUN INTO PRICE-RULE-TABLE ONCE;     *
000160*   HPBASE SEARCHES THE OFFER'S SLICE OF IT ONCE PER REQUEST -  *
000170*   NO KEYED ACCESS TO THE FLAT FEED IS EVER PERFORMED.         *
000180*                                                                *
000190*   ADJUSTMENT-PERCENT IS CARRIED FOR FORWARD COMPATIBILITY     *
000200*   ONLY.  THE RULE-PRICE CALCULATION IN HPBASE PARA 0220 DOES  *
000210*   NOT APPLY IT - SEE THE CHANGE LOG IN HPBASE FOR WHY.        *
000220*****************************************************************
000230* MAINTENANCE LOG
000240* ----------------------------------------------------------
000250* 03 SEP 90  RM   ORIGINAL PRICE RULE LAYOUT
000260* 19 APR 95  DK   ADDED DEFAULT-PRICE-FLAG AND ADJUSTMENT-PCT
000270*                 FOR THE MULTI-RULE PRICING PROJECT (REQ 933)
000280* 25 JAN 99  DK   Y2K REVIEW - NO DATE FIELDS ON THIS RECORD,
000290*                 NO CHANGE REQUIRED
000300* 11 MAY 09  LMW  RAISED MAX RULE TABLE SIZE 100 TO 500 ENTRIES
000310*                 FOR THE RUN - SEE HPBASE PGM CHANGE LOG
000320*****************************************************************
000330 01  PRICE-RULE-REC.
000340     05  PRUL-RULE-ID              PIC 9(09).
000350     05  PRUL-OFFER-NO             PIC X(12).
000360     05  PRUL-RULE-NAME            PIC X(30).
000370     05  PRUL-DEFAULT-PRICE-FLAG   PIC X(01).
000380         88  PRUL-IS-DEFAULT-RULE       VALUE 'Y'.
000390     05  PRUL-ADJUSTMENT-PERCENT   PIC S9(03)V9(02).
000400     05  FILLER                    PIC X(20).
000410*
000420* IN-MEMORY TABLE OF EVERY PRICE-RULE ROW SUPPLIED FOR THE RUN -
000430* LOADED ONCE BY HPMAIN PARA 0120-LOAD-RULE-TABLE, SEARCHED BY
000440* OFFER-NO BY HPBASE PARA 0200-CALCULATE-RULE-PRICES.
000450 01  PRICE-RULE-TABLE.
000460     05  PRT-RULE-COUNT            PIC 9(04) BINARY VALUE ZERO.
000470     05  PRT-RULE-ENTRY            OCCURS 500 TIMES
000480                                   INDEXED BY PRT-RULE-INDX.
000490         10  PRT-RULE-ID           PIC 9(09).
000500         10  PRT-OFFER-NO          PIC X(12).
000510         10  PRT-RULE-NAME         PIC X(30).
000520         10  PRT-DEFAULT-FLAG      PIC X(01).
000530         10  PRT-ADJ-PERCENT       PIC S9(03)V9(02).
