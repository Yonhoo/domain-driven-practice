000100*****************************************************************
000110* HPOFFR - HOTEL OFFER MASTER RECORD LAYOUT                     *
000120*          COPYBOOK FOR OFFER.DAT (SUMMIT CENTRAL RES SYSTEM)   *
000130*                                                                *
000140*   ONE OFFER-REC PER SELLABLE HOTEL OFFER.  ROOM-NO, THE       *
000150*   SUPPORTED-LEVEL/-REGION/-CHANNEL LISTS ARE CARRIED AS       *
000160*   FIXED OCCURS TABLES WITH A LEADING COUNT FIELD SINCE THE    *
000170*   FEED IS A FLAT LINE-SEQUENTIAL FILE - NO VARIABLE-LENGTH    *
000180*   RECORDS ON THIS FEED.                                       *
000190*****************************************************************
000200* MAINTENANCE LOG
000210* ----------------------------------------------------------
000220* 09 JUN 88  RM   ORIGINAL OFFER MASTER LAYOUT FOR CENTRAL RES
000230* 17 OCT 90  RM   ADDED ROOM-NO TABLE, MAX 10 ROOMS PER OFFER
000240* 04 MAY 96  DK   ADDED SUPPORTED-LEVEL/REGION/CHANNEL LISTS
000250*                 FOR THE ELIGIBILITY PROJECT (REQ 1140)
000260* 21 JAN 99  DK   Y2K - CHECKED ALL DATE FIELDS ON THIS RECORD,
000270*                 NONE HELD HERE - OFFER-REC CARRIES NO DATES
000280* 30 MAR 06  CJT  REVIEWED FOR WEB CHANNEL ROLLOUT, NO CHANGE
000290*                 REQUIRED - CHANNEL LIST ALREADY GENERIC X(16)
000300*****************************************************************
000310 01  OFFER-REC.
000320     05  OFFR-OFFER-NO            PIC X(12).
000330     05  OFFR-ADVANCE-BOOK-DAYS   PIC 9(03).
000340     05  OFFR-MIN-NIGHTS          PIC 9(02).
000350     05  OFFR-MAX-NIGHTS          PIC 9(02).
000360     05  OFFR-ROOM-COUNT          PIC 9(02).
000370     05  OFFR-ROOM-TABLE          OCCURS 10 TIMES
000380                                  INDEXED BY OFFR-ROOM-INDX.
000390         10  OFFR-ROOM-NO         PIC X(10).
000400     05  OFFR-LEVEL-COUNT         PIC 9(01).
000410     05  OFFR-LEVEL-TABLE         OCCURS 5 TIMES
000420                                  INDEXED BY OFFR-LEVEL-INDX.
000430         10  OFFR-SUPP-LEVEL      PIC X(08).
000440     05  OFFR-REGION-COUNT        PIC 9(01).
000450     05  OFFR-REGION-TABLE        OCCURS 5 TIMES
000460                                  INDEXED BY OFFR-REGION-INDX.
000470         10  OFFR-SUPP-REGION     PIC X(14).
000480     05  OFFR-CHANNEL-COUNT       PIC 9(01).
000490     05  OFFR-CHANNEL-TABLE       OCCURS 5 TIMES
000500                                  INDEXED BY OFFR-CHNL-INDX.
000510         10  OFFR-SUPP-CHANNEL    PIC X(16).
000520     05  FILLER                   PIC X(19).
000530*
000540* IN-MEMORY TABLE OF EVERY OFFER MASTER ROW SUPPLIED FOR THE
000550* RUN - LOADED ONCE BY HPMAIN PARA 0110-LOAD-OFFER-TABLE,
000560* SEARCHED BY OFFER-NO AT PARA 0210-FIND-OFFER-MASTER FOR
000570* EACH PRICING-REQUEST-REC READ.  THE SUPPORTED-LEVEL/-REGION/
000580* -CHANNEL ELIGIBILITY LISTS ARE NOT CARRIED INTO THIS TABLE -
000590* THE RATE CALCULATION IN HPBASE NEVER CONSULTS THEM, ONLY THE
000600* ROOM LIST, NIGHT COUNTS AND ADVANCE-BOOK-DAYS ARE NEEDED.
000610 01  OFFER-MASTER-TABLE.
000620     05  OMT-OFFER-COUNT          PIC 9(04) BINARY VALUE ZERO.
000630     05  OMT-OFFER-ENTRY          OCCURS 200 TIMES
000640                                  INDEXED BY OMT-OFFER-INDX.
000650         10  OMT-OFFER-NO         PIC X(12).
000660         10  OMT-ADVANCE-BOOK-DAYS PIC 9(03).
000670         10  OMT-MIN-NIGHTS       PIC 9(02).
000680         10  OMT-MAX-NIGHTS       PIC 9(02).
000690         10  OMT-ROOM-COUNT       PIC 9(02).
000700         10  OMT-ROOM-TAB         OCCURS 10 TIMES
000710                                  INDEXED BY OMT-ROOM-INDX.
000720             15  OMT-ROOM-NO          PIC X(10).
