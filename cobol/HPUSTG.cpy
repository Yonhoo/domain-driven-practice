000100*****************************************************************
000110* HPUSTG - USER PRICING STRATEGY RECORD LAYOUT                  *
000120*          COPYBOOK FOR USER-STRATEGY.DAT (SUMMIT CENTRAL RES)  *
000130*                                                                *
000140*   ONE USER-STRATEGY-REC PER STRATEGY.  THE THREE CHILD LISTS  *
000150*   (LEVEL-DISCOUNT, REGION-PRICING, CHANNEL-PRICING) ARE       *
000160*   CARRIED AS FIXED OCCURS TABLES WITH A LEADING COUNT FIELD - *
000170*   AT MOST FIVE ENTRIES EACH SINCE THERE ARE ONLY FIVE         *
000180*   MEMBERSHIP LEVELS/REGIONS/CHANNELS DEFINED CHAIN-WIDE.      *
000190*****************************************************************
000200* MAINTENANCE LOG
000210* ----------------------------------------------------------
000220* 14 APR 96  DK   ORIGINAL USER STRATEGY LAYOUT FOR THE
000230*                 MEMBERSHIP DISCOUNT PROJECT (REQ 1140)
000240* 09 SEP 97  DK   ADDED REGION-PRICING AND CHANNEL-PRICING
000250*                 CHILD LISTS FOR THE DIRECT-DIAL CHANNEL
000260* 20 JAN 99  DK   Y2K REVIEW - NO DATE FIELDS ON THIS RECORD,
000270*                 NO CHANGE REQUIRED
000280* 28 OCT 05  CJT  ADDED APPLY-USER-LEVEL/APPLY-REGION/
000290*                 APPLY-CHANNEL PRIORITY FLAGS FOR WEB CHANNEL
000300*                 ROLLOUT - ORDER OF DISCOUNT APPLICATION IS
000310*                 NOW STRATEGY-DRIVEN, NOT HARD CODED
000320*****************************************************************
000330 01  USER-STRATEGY-REC.
000340     05  USTG-STRATEGY-ID          PIC X(10).
000350     05  USTG-STRATEGY-NAME        PIC X(30).
000360     05  USTG-ACTIVE-FLAG          PIC X(01).
000370         88  USTG-IS-ACTIVE             VALUE 'Y'.
000380     05  USTG-APPLY-USER-LEVEL     PIC X(01).
000390         88  USTG-APPLY-LEVEL-YES       VALUE 'Y'.
000400     05  USTG-APPLY-REGION         PIC X(01).
000410         88  USTG-APPLY-REGION-YES      VALUE 'Y'.
000420     05  USTG-APPLY-CHANNEL        PIC X(01).
000430         88  USTG-APPLY-CHANNEL-YES     VALUE 'Y'.
000440     05  USTG-LEVEL-DISC-COUNT     PIC 9(01).
000450     05  USTG-LEVEL-DISC-TABLE     OCCURS 5 TIMES
000460                                   INDEXED BY USTG-LDSC-INDX.
000470         10  USTG-TARGET-LEVEL     PIC X(08).
000480         10  USTG-DISC-TYPE        PIC X(12).
000490             88  USTG-DISC-PCT           VALUE 'PERCENTAGE'.
000500             88  USTG-DISC-FIXED         VALUE 'FIXED_AMOUNT'.
000510         10  USTG-DISC-VALUE       PIC S9(05)V9(02) COMP-3.
000520         10  USTG-MAX-DISC-AMT     PIC S9(07)V9(02) COMP-3.
000530         10  USTG-MIN-ORDER-AMT    PIC S9(07)V9(02) COMP-3.
000540     05  USTG-REGION-COUNT         PIC 9(01).
000550     05  USTG-REGION-TABLE         OCCURS 5 TIMES
000560                                   INDEXED BY USTG-RGN-INDX.
000570         10  USTG-TARGET-REGION    PIC X(16).
000580         10  USTG-RGN-ADJ-TYPE     PIC X(12).
000590             88  USTG-RGN-MARKUP         VALUE 'MARKUP'.
000600             88  USTG-RGN-DISCOUNT       VALUE 'DISCOUNT'.
000610             88  USTG-RGN-FIXED-PR       VALUE 'FIXED_PRICE'.
000620         10  USTG-RGN-ADJ-VALUE    PIC S9(07)V9(02) COMP-3.
000630     05  USTG-CHANNEL-COUNT        PIC 9(01).
000640     05  USTG-CHANNEL-TABLE        OCCURS 5 TIMES
000650                                   INDEXED BY USTG-CHNL-INDX.
000660         10  USTG-TARGET-CHANNEL   PIC X(16).
000670         10  USTG-CHNL-ADJ-TYPE    PIC X(12).
000680             88  USTG-CHNL-MARKUP        VALUE 'MARKUP'.
000690             88  USTG-CHNL-DISCOUNT      VALUE 'DISCOUNT'.
000700             88  USTG-CHNL-FIXED-PR      VALUE 'FIXED_PRICE'.
000710         10  USTG-CHNL-ADJ-VALUE   PIC S9(07)V9(02) COMP-3.
000720     05  FILLER                    PIC X(15).
000730*
000740* IN-MEMORY TABLE OF ALL ACTIVE USER STRATEGIES - LOADED ONCE
000750* BY HPMAIN PARA 0140-LOAD-USER-STRATEGY-TBL, SCANNED BY HPUSTR
000760* PARA 0010-APPLY-USER-STRATEGY FOR EVERY PRICING REQUEST.
000770 01  USER-STRATEGY-TABLE.
000780     05  UST-STRATEGY-COUNT        PIC 9(04) BINARY VALUE ZERO.
000790     05  UST-STRATEGY-ENTRY        OCCURS 100 TIMES
000800                                   INDEXED BY UST-STRAT-INDX.
000810         10  UST-STRATEGY-ID       PIC X(10).
000820         10  UST-ACTIVE-FLAG       PIC X(01).
000830         10  UST-APPLY-LEVEL       PIC X(01).
000840         10  UST-APPLY-REGION      PIC X(01).
000850         10  UST-APPLY-CHANNEL     PIC X(01).
000860         10  UST-LEVEL-DISC-COUNT  PIC 9(01).
000870         10  UST-LEVEL-DISC-TAB    OCCURS 5 TIMES
000880                                   INDEXED BY UST-LDSC-INDX.
000890             15  UST-TARGET-LEVEL      PIC X(08).
000900             15  UST-DISC-TYPE         PIC X(12).
000910             15  UST-DISC-VALUE        PIC S9(05)V9(02) COMP-3.
000920             15  UST-MAX-DISC-AMT      PIC S9(07)V9(02) COMP-3.
000930             15  UST-MIN-ORDER-AMT     PIC S9(07)V9(02) COMP-3.
000940         10  UST-REGION-COUNT      PIC 9(01).
000950         10  UST-REGION-TAB        OCCURS 5 TIMES
000960                                   INDEXED BY UST-RGN-INDX.
000970             15  UST-TARGET-REGION     PIC X(16).
000980             15  UST-RGN-ADJ-TYPE      PIC X(12).
000990             15  UST-RGN-ADJ-VALUE     PIC S9(07)V9(02) COMP-3.
001000         10  UST-CHANNEL-COUNT     PIC 9(01).
001010         10  UST-CHANNEL-TAB       OCCURS 5 TIMES
001020                                   INDEXED BY UST-CHNL-INDX.
001030             15  UST-TARGET-CHANNEL    PIC X(16).
001040             15  UST-CHNL-ADJ-TYPE     PIC X(12).
001050             15  UST-CHNL-ADJ-VALUE    PIC S9(07)V9(02) COMP-3.
