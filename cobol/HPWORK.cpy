000100*****************************************************************
000110* HPWORK - SUMMIT RATE ENGINE COMMON WORK FIELDS                *
000120*          COPYBOOK SHARED BY HPMAIN/HPBASE/HPUSTR/HPMKTG       *
000130*                                                                *
000140*   ORIGINALLY WRITTEN AS PART OF THE ORIGINAL RATE LOOKUP      *
000150*   PROGRAM (SEE HPMAIN).  BROKEN OUT TO ITS OWN COPYBOOK       *
000160*   IN 1994 WHEN THE MEMBERSHIP-DISCOUNT PASS WAS SPLIT INTO    *
000170*   ITS OWN LOAD MODULE SO BOTH MODULES COULD SHARE THE         *
000180*   ADJUSTMENT-TYPE SWITCHES WITHOUT DRIFTING OUT OF SYNC.      *
000190*****************************************************************
000200* MAINTENANCE LOG
000210* ----------------------------------------------------------
000220* 14 MAR 89  RM   ORIGINAL RATE FIELDS FOR CENTRAL RES SYSTEM
000230* 02 SEP 91  RM   ADDED MEMBERSHIP DISCOUNT-TYPE SWITCHES
000240* 11 JUL 94  DK   SPLIT OUT OF HPMAIN INTO SHARED COPYBOOK
000250* 19 JAN 99  DK   Y2K - NO 2-DIGIT YEAR FIELDS HELD HERE,
000260*                 CONFIRMED DURING CENTURY REVIEW - NO CHANGE
000270* 03 OCT 05  CJT  ADDED CHANNEL/STRATEGY LITERALS FOR WEB
000280*                 CHANNEL AND SEASONAL CAMPAIGN SUPPORT
000290* 26 APR 15  SPV  ADDED FLASH-SALE AND COMBINED STRATEGY
000300*                 LITERALS FOR FLASH-SALE PROJECT RQ4471
000310*****************************************************************
000320 77  WK-ABND-PGM             PIC X(8)  VALUE 'CEE3ABD'.
000330 77  WK-ABEND-CODE           PIC 9(4)  BINARY VALUE 12.
000340*
000350* THREE-WAY ADJUSTMENT SWITCH - REGION/CHANNEL PRICING AND
000360* HOLIDAY/SEASONAL PRICING ALL SHARE THIS SAME MARKUP/DISCOUNT/
000370* FIXED-PRICE ARITHMETIC (SEE HPUSTR PARA 0220/0230 AND
000380* HPMKTG PARA 0210/0220).
000390 77  WK-ADJ-MARKUP           PIC X(12) VALUE 'MARKUP'.
000400 77  WK-ADJ-DISCOUNT         PIC X(12) VALUE 'DISCOUNT'.
000410 77  WK-ADJ-FIXED-PRICE      PIC X(12) VALUE 'FIXED_PRICE'.
000420*
000430* MEMBERSHIP DISCOUNT TYPE SWITCH (HPUSTR PARA 0210).
000440 77  WK-DISC-PERCENTAGE      PIC X(12) VALUE 'PERCENTAGE'.
000450 77  WK-DISC-FIXED-AMOUNT    PIC X(12) VALUE 'FIXED_AMOUNT'.
000460*
000470* MARKETING STRATEGY TYPE SWITCH (HPMKTG PARA 0200).
000480 77  WK-STRAT-HOLIDAY        PIC X(16) VALUE 'HOLIDAY_PRICING'.
000490 77  WK-STRAT-FLASH-SALE     PIC X(16) VALUE 'FLASH_SALE'.
000500 77  WK-STRAT-SEASONAL       PIC X(16) VALUE 'SEASONAL_PRICING'.
000510 77  WK-STRAT-COMBINED       PIC X(16) VALUE 'COMBINED'.
000520*
000530 77  WK-YES-FLAG             PIC X     VALUE 'Y'.
000540 77  WK-NO-FLAG              PIC X     VALUE 'N'.
000550*
000560* PRICING-RESULT STATUS CODES (SEE HPRSLT COPYBOOK FOR 88-LEVELS
000570* OVER THE ACTUAL RESULT-STATUS-CODE FIELD).
000580 77  WK-STAT-PRICED-OK       PIC XX    VALUE '00'.
000590 77  WK-STAT-DAY-NOTAVAIL    PIC XX    VALUE '10'.
000600 77  WK-STAT-NO-PRICE-DATA   PIC XX    VALUE '20'.
