000100*****************************************************************
000110* HPREQ  - PRICING REQUEST TRANSACTION RECORD LAYOUT            *
000120*          COPYBOOK FOR PRICING-REQUEST.DAT (SUMMIT CRS)        *
000130*                                                                *
000140*   ONE PRICING-REQUEST-REC PER OFFER/CHECK-IN-DATE/USER TO BE  *
000150*   PRICED THIS RUN.  READ SEQUENTIALLY, NO KEYED ACCESS.       *
000160*****************************************************************
000170* MAINTENANCE LOG
000180* ----------------------------------------------------------
000190* 09 JUN 88  RM   ORIGINAL RATE-QUOTE TRANSACTION LAYOUT
000200* 14 APR 96  DK   ADDED USER-LEVEL/REGION/CHANNEL FOR THE
000210*                 MEMBERSHIP DISCOUNT PROJECT (REQ 1140)
000220* 20 JAN 99  DK   Y2K - CHECK-IN-DATE CONFIRMED 8-DIGIT
000230*                 CCYYMMDD ALREADY, NO CHANGE REQUIRED
000240* 03 MAY 15  SPV  ADDED REQUEST-DATETIME FOR FLASH-SALE
000250*                 EFFECTIVENESS CHECKS, PROJECT RQ4471
000260*****************************************************************
000270 01  PRICING-REQUEST-REC.
000280     05  PREQ-OFFER-NO             PIC X(12).
000290     05  PREQ-CHECK-IN-DATE        PIC 9(08).
000300     05  PREQ-USER-ID              PIC X(10).
000310     05  PREQ-USER-LEVEL           PIC X(08).
000320     05  PREQ-REGION               PIC X(14).
000330     05  PREQ-CHANNEL              PIC X(16).
000340     05  PREQ-REQUEST-DTTM         PIC 9(14).
000350     05  FILLER                    PIC X(18).
