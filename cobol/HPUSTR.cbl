000100 PROCESS DYNAM NUMPROC(PFD) TRUNC(OPT) APOST     NOSEQ     RENT
000110* LAST UPDATE ON 28 Oct 2005 AT 11:47:19 BY  CJT     VERSION 04   *
000120* LAST UPDATE ON 20 Jan 1999 AT 09:05:03 BY  DKO     VERSION 03   *
000130* LAST UPDATE ON 09 Sep 1997 AT 15:22:47 BY  DKO     VERSION 02   *
000140* LAST UPDATE ON 14 Apr 1996 AT 08:40:11 BY  DKO     VERSION 01   *
000150 ID DIVISION.
000160 PROGRAM-ID. HPUSTR.
000170 AUTHOR. D OKONKWO.
000180 INSTALLATION. SUMMIT HOSPITALITY SYSTEMS - DATA PROCESSING.
000190*
000200*              MEMBERSHIP DISCOUNT PASS OF THE RATE ENGINE.  GIVEN
000210*              A REQUEST'S USER-LEVEL/REGION/CHANNEL AND THE
000220*              OFFER'S BASE-PRICE FROM HPBASE, THIS SUBPROGRAM
000230*              SCANS EVERY ACTIVE USER-STRATEGY ROW LOADED BY
000240*              HPMAIN AND RETURNS THE LOWEST CANDIDATE PRICE
000250*              PRODUCED BY ANY STRATEGY THAT APPLIES TO THE USER.
000260*
000270*              A STRATEGY APPLIES IF THE USER-LEVEL, REGION, OR
000280*              CHANNEL MATCHES ONE OF ITS CHILD DISCOUNT/ADJUSTMENT
000290*              LISTS.  EACH APPLICABLE STRATEGY BUILDS ITS
000300*              CANDIDATE PRICE BY APPLYING, IN THE ORDER ITS OWN
000310*              APPLY-USER-LEVEL/APPLY-REGION/APPLY-CHANNEL FLAGS
000320*              CALL FOR, THE FIRST MATCHING CHILD OF EACH KIND.
000330*              THE BEST (LOWEST) CANDIDATE ACROSS ALL APPLICABLE
000340*              STRATEGIES BECOMES USER-DISCOUNTED-PRICE - IF NONE
000350*              APPLY, BASE-PRICE PASSES THROUGH UNCHANGED.
000360*
000370 DATE-WRITTEN. 14 APR 96.
000380 DATE-COMPILED.
000390 SECURITY. SUMMIT HOSPITALITY SYSTEMS INTERNAL USE ONLY.
000400*****************************************************************
000410* CHANGE LOG
000420* ----------------------------------------------------------
000430* 14 APR 96  DKO  ORIGINAL MEMBERSHIP DISCOUNT PASS, SPLIT OUT OF
000440*                 THE MONOLITHIC RATE LOOKUP PROGRAM (REQ 1140)
000450* 09 SEP 97  DKO  ADDED REGION-PRICING AND CHANNEL-PRICING CHILD
000460*                 LISTS AND THE PER-STRATEGY APPLY-* ORDER FLAGS
000470*                 FOR THE DIRECT-DIAL CHANNEL PROJECT
000480* 20 JAN 99  DKO  Y2K REVIEW - NO DATE FIELDS TOUCHED BY THIS
000490*                 PROGRAM, NO CHANGE REQUIRED, SIGNED OFF
000500* 28 OCT 05  CJT  BEST-CANDIDATE SELECTION CONFIRMED AGAINST THE
000510*                 WEB CHANNEL ROLLOUT TEST PLAN (REQ 2016) - NO
000520*                 CHANGE REQUIRED TO THIS PROGRAM
000530*****************************************************************
000540 ENVIRONMENT DIVISION.
000550 CONFIGURATION SECTION.
000560 SOURCE-COMPUTER. IBM-370.
000570 OBJECT-COMPUTER. IBM-370.
000580 SPECIAL-NAMES.
000590     CLASS VALID-DIGITS IS '0' THRU '9'
000600     UPSI-0 ON STATUS IS SW-DEBUG-TRACE-ON
000610            OFF STATUS IS SW-DEBUG-TRACE-OFF.
000620 DATA DIVISION.
000630 WORKING-STORAGE SECTION.
000640 77  PGMNAME                  PIC X(8)  VALUE 'HPUSTR'.
000650     COPY HPWORK.
000660 77  WS-MATCH-FOUND-FLAG      PIC X     VALUE 'N'.
000670     88  WS-MATCH-FOUND            VALUE 'Y'.
000680 77  WS-APPLICABLE-FLAG       PIC X     VALUE 'N'.
000690     88  WS-IS-APPLICABLE          VALUE 'Y'.
000700*
000710 01  WS-CANDIDATE-PRICE-STORE.
000720     05  WS-CANDIDATE-PRICE       PIC S9(7)V9(2) COMP-3.
000730* ALTERNATE UNSIGNED-DIGIT VIEW OF THE PACKED CANDIDATE PRICE,
000740* USED ONLY WHEN THE UPSI-0 DEBUG TRACE SWITCH IS ON.
000750 01  WS-CANDIDATE-PRICE-ALT  REDEFINES WS-CANDIDATE-PRICE-STORE.
000760     05  WS-CANDIDATE-PRICE-X     PIC S9(9)      COMP-3.
000770*
000780 01  WS-BEST-CANDIDATE-STORE.
000790     05  WS-BEST-CANDIDATE        PIC S9(7)V9(2) COMP-3.
000800 01  WS-BEST-CANDIDATE-ALT  REDEFINES WS-BEST-CANDIDATE-STORE.
000810     05  WS-BEST-CANDIDATE-X      PIC S9(9)      COMP-3.
000820*
000830 01  WS-DISC-AMOUNT-STORE.
000840     05  WS-DISC-AMOUNT           PIC S9(7)V9(2) COMP-3.
000850 01  WS-DISC-AMOUNT-ALT  REDEFINES WS-DISC-AMOUNT-STORE.
000860     05  WS-DISC-AMOUNT-X         PIC S9(9)      COMP-3.
000870 LINKAGE SECTION.
000880     COPY HPUSTG.
000890 01  LK-USER-STRATEGY-PARMS.
000900     05  LK-USER-LEVEL         PIC X(08).
000910     05  LK-REGION             PIC X(14).
000920     05  LK-CHANNEL            PIC X(16).
000930     05  LK-BASE-PRICE         PIC S9(7)V9(2) COMP-3.
000940     05  LK-USER-DISC-PRICE    PIC S9(7)V9(2) COMP-3.
000950 TITLE 'USER PRICING STRATEGY - MAIN LINE'.
000960 PROCEDURE DIVISION USING LK-USER-STRATEGY-PARMS
000970                          USER-STRATEGY-TABLE.
000980 0010-APPLY-USER-STRATEGY.
000990     MOVE LK-BASE-PRICE TO WS-BEST-CANDIDATE.
001000     PERFORM 0100-CHECK-ONE-STRATEGY THRU 0100-EXIT
001010         VARYING UST-STRAT-INDX FROM 1 BY 1
001020         UNTIL UST-STRAT-INDX > UST-STRATEGY-COUNT.
001030     MOVE WS-BEST-CANDIDATE TO LK-USER-DISC-PRICE.
001040     GOBACK.
001050 0100-CHECK-ONE-STRATEGY.
001060     IF UST-ACTIVE-FLAG (UST-STRAT-INDX) = 'Y'
001070      THEN
001080       PERFORM 0110-CHECK-APPLICABLE THRU 0110-EXIT.
001090       IF WS-IS-APPLICABLE
001100        THEN
001110         PERFORM 0200-COMPUTE-CANDIDATE-PRICE THRU 0200-EXIT.
001120         IF WS-CANDIDATE-PRICE < WS-BEST-CANDIDATE
001130          THEN
001140           MOVE WS-CANDIDATE-PRICE TO WS-BEST-CANDIDATE.
001150         END-IF.
001160       END-IF.
001170     END-IF.
001180 0100-EXIT.
001190     EXIT.
001200 TITLE 'STRATEGY APPLICABILITY CHECK'.
001210 0110-CHECK-APPLICABLE.
001220     MOVE 'N' TO WS-APPLICABLE-FLAG.
001230     IF UST-LEVEL-DISC-COUNT (UST-STRAT-INDX) > 0
001240      THEN
001250       PERFORM 0111-CHECK-LEVEL-MATCH THRU 0111-EXIT
001260           VARYING UST-LDSC-INDX FROM 1 BY 1
001270           UNTIL UST-LDSC-INDX > UST-LEVEL-DISC-COUNT (UST-STRAT-INDX)
001280              OR WS-IS-APPLICABLE.
001290     END-IF.
001300     IF NOT WS-IS-APPLICABLE
001310        AND UST-REGION-COUNT (UST-STRAT-INDX) > 0
001320      THEN
001330       PERFORM 0112-CHECK-REGION-MATCH THRU 0112-EXIT
001340           VARYING UST-RGN-INDX FROM 1 BY 1
001350           UNTIL UST-RGN-INDX > UST-REGION-COUNT (UST-STRAT-INDX)
001360              OR WS-IS-APPLICABLE.
001370     END-IF.
001380     IF NOT WS-IS-APPLICABLE
001390        AND UST-CHANNEL-COUNT (UST-STRAT-INDX) > 0
001400      THEN
001410       PERFORM 0113-CHECK-CHANNEL-MATCH THRU 0113-EXIT
001420           VARYING UST-CHNL-INDX FROM 1 BY 1
001430           UNTIL UST-CHNL-INDX > UST-CHANNEL-COUNT (UST-STRAT-INDX)
001440              OR WS-IS-APPLICABLE.
001450     END-IF.
001460 0110-EXIT.
001470     EXIT.
001480 0111-CHECK-LEVEL-MATCH.
001490     IF UST-TARGET-LEVEL (UST-STRAT-INDX, UST-LDSC-INDX) = LK-USER-LEVEL
001500      THEN
001510       SET WS-IS-APPLICABLE TO TRUE.
001520     END-IF.
001530 0111-EXIT.
001540     EXIT.
001550 0112-CHECK-REGION-MATCH.
001560     IF UST-TARGET-REGION (UST-STRAT-INDX, UST-RGN-INDX) = LK-REGION
001570      THEN
001580       SET WS-IS-APPLICABLE TO TRUE.
001590     END-IF.
001600 0112-EXIT.
001610     EXIT.
001620 0113-CHECK-CHANNEL-MATCH.
001630     IF UST-TARGET-CHANNEL (UST-STRAT-INDX, UST-CHNL-INDX) = LK-CHANNEL
001640      THEN
001650       SET WS-IS-APPLICABLE TO TRUE.
001660     END-IF.
001670 0113-EXIT.
001680     EXIT.
001690 TITLE 'CANDIDATE PRICE - LEVEL/REGION/CHANNEL IN STRATEGY ORDER'.
001700 0200-COMPUTE-CANDIDATE-PRICE.
001710     MOVE LK-BASE-PRICE TO WS-CANDIDATE-PRICE.
001720     IF UST-APPLY-LEVEL (UST-STRAT-INDX) = 'Y'
001730      THEN
001740       PERFORM 0210-APPLY-LEVEL-DISCOUNT THRU 0210-EXIT.
001750     END-IF.
001760     IF UST-APPLY-REGION (UST-STRAT-INDX) = 'Y'
001770      THEN
001780       PERFORM 0220-APPLY-REGION-ADJUST THRU 0220-EXIT.
001790     END-IF.
001800     IF UST-APPLY-CHANNEL (UST-STRAT-INDX) = 'Y'
001810      THEN
001820       PERFORM 0230-APPLY-CHANNEL-ADJUST THRU 0230-EXIT.
001830     END-IF.
001840     IF SW-DEBUG-TRACE-ON
001850      THEN
001860       DISPLAY 'HPUSTR CANDIDATE=' WS-CANDIDATE-PRICE-X
001870               ' STRATEGY=' UST-STRATEGY-ID (UST-STRAT-INDX).
001880     END-IF.
001890 0200-EXIT.
001900     EXIT.
001910 0210-APPLY-LEVEL-DISCOUNT.
001920     MOVE 'N' TO WS-MATCH-FOUND-FLAG.
001930     PERFORM 0211-FIND-LEVEL-MATCH THRU 0211-EXIT
001940         VARYING UST-LDSC-INDX FROM 1 BY 1
001950         UNTIL UST-LDSC-INDX > UST-LEVEL-DISC-COUNT (UST-STRAT-INDX)
001960            OR WS-MATCH-FOUND.
001970     IF WS-MATCH-FOUND
001980      THEN
001990       PERFORM 0212-COMPUTE-LEVEL-DISCOUNT THRU 0212-EXIT.
002000     END-IF.
002010 0210-EXIT.
002020     EXIT.
002030 0211-FIND-LEVEL-MATCH.
002040     IF UST-TARGET-LEVEL (UST-STRAT-INDX, UST-LDSC-INDX) = LK-USER-LEVEL
002050      THEN
002060       SET WS-MATCH-FOUND TO TRUE.
002070     END-IF.
002080 0211-EXIT.
002090     EXIT.
002100 0212-COMPUTE-LEVEL-DISCOUNT.
002110     IF WS-CANDIDATE-PRICE < UST-MIN-ORDER-AMT (UST-STRAT-INDX,
002120                                                 UST-LDSC-INDX)
002130      THEN
002140       CONTINUE
002150      ELSE
002160       IF UST-DISC-TYPE (UST-STRAT-INDX, UST-LDSC-INDX) = 'PERCENTAGE'
002170        THEN
002180         COMPUTE WS-DISC-AMOUNT ROUNDED =
002190             WS-CANDIDATE-PRICE
002200             * UST-DISC-VALUE (UST-STRAT-INDX, UST-LDSC-INDX) / 100
002210         IF UST-MAX-DISC-AMT (UST-STRAT-INDX, UST-LDSC-INDX) NOT = ZERO
002220            AND WS-DISC-AMOUNT >
002230                UST-MAX-DISC-AMT (UST-STRAT-INDX, UST-LDSC-INDX)
002240          THEN
002250           MOVE UST-MAX-DISC-AMT (UST-STRAT-INDX, UST-LDSC-INDX)
002260                TO WS-DISC-AMOUNT
002270         END-IF
002280        ELSE
002290         MOVE UST-DISC-VALUE (UST-STRAT-INDX, UST-LDSC-INDX)
002300              TO WS-DISC-AMOUNT
002310       END-IF
002320       SUBTRACT WS-DISC-AMOUNT FROM WS-CANDIDATE-PRICE
002330       IF WS-CANDIDATE-PRICE < ZERO
002340        THEN
002350         MOVE ZERO TO WS-CANDIDATE-PRICE
002360       END-IF
002370     END-IF.
002380 0212-EXIT.
002390     EXIT.
002400 TITLE 'CANDIDATE PRICE - REGION ADJUSTMENT'.
002410 0220-APPLY-REGION-ADJUST.
002420     MOVE 'N' TO WS-MATCH-FOUND-FLAG.
002430     PERFORM 0221-FIND-REGION-MATCH THRU 0221-EXIT
002440         VARYING UST-RGN-INDX FROM 1 BY 1
002450         UNTIL UST-RGN-INDX > UST-REGION-COUNT (UST-STRAT-INDX)
002460            OR WS-MATCH-FOUND.
002470     IF WS-MATCH-FOUND
002480      THEN
002490       PERFORM 0222-COMPUTE-REGION-ADJUST THRU 0222-EXIT.
002500     END-IF.
002510 0220-EXIT.
002520     EXIT.
002530 0221-FIND-REGION-MATCH.
002540     IF UST-TARGET-REGION (UST-STRAT-INDX, UST-RGN-INDX) = LK-REGION
002550      THEN
002560       SET WS-MATCH-FOUND TO TRUE.
002570     END-IF.
002580 0221-EXIT.
002590     EXIT.
002600 0222-COMPUTE-REGION-ADJUST.
002610     EVALUATE UST-RGN-ADJ-TYPE (UST-STRAT-INDX, UST-RGN-INDX)
002620       WHEN 'MARKUP'
002630         COMPUTE WS-CANDIDATE-PRICE ROUNDED =
002640             WS-CANDIDATE-PRICE *
002650             (1 + (UST-RGN-ADJ-VALUE (UST-STRAT-INDX, UST-RGN-INDX)
002660                   / 100))
002670       WHEN 'DISCOUNT'
002680         COMPUTE WS-CANDIDATE-PRICE ROUNDED =
002690             WS-CANDIDATE-PRICE *
002700             (1 - (UST-RGN-ADJ-VALUE (UST-STRAT-INDX, UST-RGN-INDX)
002710                   / 100))
002720       WHEN 'FIXED_PRICE'
002730         MOVE UST-RGN-ADJ-VALUE (UST-STRAT-INDX, UST-RGN-INDX)
002740              TO WS-CANDIDATE-PRICE
002750       WHEN OTHER
002760         CONTINUE
002770     END-EVALUATE.
002780 0222-EXIT.
002790     EXIT.
002800 TITLE 'CANDIDATE PRICE - CHANNEL ADJUSTMENT'.
002810 0230-APPLY-CHANNEL-ADJUST.
002820     MOVE 'N' TO WS-MATCH-FOUND-FLAG.
002830     PERFORM 0231-FIND-CHANNEL-MATCH THRU 0231-EXIT
002840         VARYING UST-CHNL-INDX FROM 1 BY 1
002850         UNTIL UST-CHNL-INDX > UST-CHANNEL-COUNT (UST-STRAT-INDX)
002860            OR WS-MATCH-FOUND.
002870     IF WS-MATCH-FOUND
002880      THEN
002890       PERFORM 0232-COMPUTE-CHANNEL-ADJUST THRU 0232-EXIT.
002900     END-IF.
002910 0230-EXIT.
002920     EXIT.
002930 0231-FIND-CHANNEL-MATCH.
002940     IF UST-TARGET-CHANNEL (UST-STRAT-INDX, UST-CHNL-INDX) = LK-CHANNEL
002950      THEN
002960       SET WS-MATCH-FOUND TO TRUE.
002970     END-IF.
002980 0231-EXIT.
002990     EXIT.
003000 0232-COMPUTE-CHANNEL-ADJUST.
003010     EVALUATE UST-CHNL-ADJ-TYPE (UST-STRAT-INDX, UST-CHNL-INDX)
003020       WHEN 'MARKUP'
003030         COMPUTE WS-CANDIDATE-PRICE ROUNDED =
003040             WS-CANDIDATE-PRICE *
003050             (1 + (UST-CHNL-ADJ-VALUE (UST-STRAT-INDX, UST-CHNL-INDX)
003060                   / 100))
003070       WHEN 'DISCOUNT'
003080         COMPUTE WS-CANDIDATE-PRICE ROUNDED =
003090             WS-CANDIDATE-PRICE *
003100             (1 - (UST-CHNL-ADJ-VALUE (UST-STRAT-INDX, UST-CHNL-INDX)
003110                   / 100))
003120       WHEN 'FIXED_PRICE'
003130         MOVE UST-CHNL-ADJ-VALUE (UST-STRAT-INDX, UST-CHNL-INDX)
003140              TO WS-CANDIDATE-PRICE
003150       WHEN OTHER
003160         CONTINUE
003170     END-EVALUATE.
003180 0232-EXIT.
003190     EXIT.
