000100*****************************************************************
000110* HPRSLT - PRICING RESULT OUTPUT RECORD LAYOUT                  *
000120*          COPYBOOK FOR PRICING-RESULT.DAT (SUMMIT CRS)         *
000130*                                                                *
000140*   ONE PRICING-RESULT-REC WRITTEN PER PRICING-REQUEST-REC,     *
000150*   IN INPUT ORDER, BY HPMAIN PARA 0200-ASSEMBLE-RESULT.        *
000160*****************************************************************
000170* MAINTENANCE LOG
000180* ----------------------------------------------------------
000190* 09 JUN 88  RM   ORIGINAL RATE-QUOTE RESULT LAYOUT
000200* 14 APR 96  DK   ADDED USER-DISCOUNTED-PRICE/USER-DISCOUNT-AMT
000210*                 FOR THE MEMBERSHIP DISCOUNT PROJECT (REQ 1140)
000220* 19 OCT 05  CJT  ADDED FINAL-PRICE/MARKETING-DISCOUNT-AMT/
000230*                 TOTAL-DISCOUNT-AMT/DISCOUNT-RATE-PCT FOR THE
000240*                 HOLIDAY/SEASONAL PRICING PROJECT (REQ 2016)
000250* 11 MAY 09  LMW  ADDED STATUS-CODE, '10'/'20' NON-PRICED CASES
000260*                 WERE PREVIOUSLY DROPPED SILENTLY - SEE HPBASE
000270*                 PGM CHANGE LOG
000280*****************************************************************
000290 01  PRICING-RESULT-REC.
000300     05  PRSL-OFFER-NO             PIC X(12).
000310     05  PRSL-CHECK-IN-DATE        PIC 9(08).
000320     05  PRSL-USER-ID              PIC X(10).
000330     05  PRSL-BASE-PRICE           PIC S9(07)V9(02) COMP-3.
000340     05  PRSL-USER-DISC-PRICE      PIC S9(07)V9(02) COMP-3.
000350     05  PRSL-FINAL-PRICE          PIC S9(07)V9(02) COMP-3.
000360     05  PRSL-USER-DISC-AMOUNT     PIC S9(07)V9(02) COMP-3.
000370     05  PRSL-MKTG-DISC-AMOUNT     PIC S9(07)V9(02) COMP-3.
000380     05  PRSL-TOTAL-DISC-AMOUNT    PIC S9(07)V9(02) COMP-3.
000390     05  PRSL-DISCOUNT-RATE-PCT    PIC S9(03)V9(04) COMP-3.
000400     05  PRSL-STATUS-CODE          PIC X(02).
000410         88  PRSL-PRICED-OK             VALUE '00'.
000420         88  PRSL-DAY-NOT-AVAILABLE     VALUE '10'.
000430         88  PRSL-NO-PRICE-DATA         VALUE '20'.
000440     05  FILLER                    PIC X(15).
