000100*****************************************************************
000110* HPMKTS - MARKETING PRICING STRATEGY RECORD LAYOUT             *
000120*          COPYBOOK FOR MARKETING-STRATEGY.DAT (SUMMIT CRS)     *
000130*                                                                *
000140*   ONE MARKETING-STRATEGY-REC PER STRATEGY - HOLIDAY, FLASH    *
000150*   SALE, SEASONAL, OR A COMBINED STRATEGY THAT TRIES ALL       *
000160*   THREE.  THE THREE CHILD LISTS ARE CARRIED AS FIXED OCCURS   *
000170*   TABLES WITH A LEADING COUNT FIELD, THE SAME IDIOM USED ON   *
000180*   THE USER-STRATEGY FEED (SEE HPUSTG).                        *
000190*****************************************************************
000200* MAINTENANCE LOG
000210* ----------------------------------------------------------
000220* 11 MAR 05  CJT  ORIGINAL MARKETING STRATEGY LAYOUT FOR THE
000230*                 HOLIDAY/SEASONAL PRICING PROJECT (REQ 2016)
000240* 19 OCT 05  CJT  ADDED PRIORITY-LEVEL FOR MULTIPLE OVERLAPPING
000250*                 STRATEGIES ON THE SAME CHECK-IN DATE
000260* 03 MAY 15  SPV  ADDED FLASH-SALE-ACTIVITY CHILD LIST AND THE
000270*                 COMBINED STRATEGY-TYPE FOR PROJECT RQ4471
000280*****************************************************************
000290 01  MARKETING-STRATEGY-REC.
000300     05  MKTS-STRATEGY-ID          PIC X(10).
000310     05  MKTS-STRATEGY-NAME        PIC X(30).
000320     05  MKTS-STRATEGY-TYPE        PIC X(16).
000330         88  MKTS-TYPE-HOLIDAY          VALUE 'HOLIDAY_PRICING'.
000340         88  MKTS-TYPE-FLASH-SALE       VALUE 'FLASH_SALE'.
000350         88  MKTS-TYPE-SEASONAL         VALUE 'SEASONAL_PRICING'.
000360         88  MKTS-TYPE-COMBINED         VALUE 'COMBINED'.
000370     05  MKTS-ACTIVE-FLAG          PIC X(01).
000380         88  MKTS-IS-ACTIVE             VALUE 'Y'.
000390     05  MKTS-EFF-START-DATE       PIC 9(08).
000400     05  MKTS-EFF-END-DATE         PIC 9(08).
000410     05  MKTS-PRIORITY-LEVEL       PIC 9(01).
000420         88  MKTS-PRIOR-LOW             VALUE 1.
000430         88  MKTS-PRIOR-MEDIUM          VALUE 2.
000440         88  MKTS-PRIOR-HIGH            VALUE 3.
000450         88  MKTS-PRIOR-URGENT          VALUE 4.
000460     05  MKTS-HOLIDAY-COUNT        PIC 9(02).
000470     05  MKTS-HOLIDAY-TABLE        OCCURS 10 TIMES
000480                                   INDEXED BY MKTS-HOL-INDX.
000490         10  MKTS-HOL-PERIOD-START PIC 9(08).
000500         10  MKTS-HOL-PERIOD-END   PIC 9(08).
000510         10  MKTS-HOL-ADJ-TYPE     PIC X(12).
000520         10  MKTS-HOL-ADJ-VALUE    PIC S9(07)V9(02) COMP-3.
000530     05  MKTS-SEASON-COUNT         PIC 9(02).
000540     05  MKTS-SEASON-TABLE         OCCURS 5 TIMES
000550                                   INDEXED BY MKTS-SEA-INDX.
000560         10  MKTS-SEA-PERIOD-START PIC 9(08).
000570         10  MKTS-SEA-PERIOD-END   PIC 9(08).
000580         10  MKTS-SEA-ADJ-TYPE     PIC X(12).
000590         10  MKTS-SEA-ADJ-VALUE    PIC S9(07)V9(02) COMP-3.
000600     05  MKTS-FLASH-COUNT          PIC 9(02).
000610     05  MKTS-FLASH-TABLE          OCCURS 10 TIMES
000620                                   INDEXED BY MKTS-FLS-INDX.
000630         10  MKTS-FLS-ACTIVITY-ID  PIC X(10).
000640         10  MKTS-FLS-START-DTTM   PIC 9(14).
000650         10  MKTS-FLS-END-DTTM     PIC 9(14).
000660         10  MKTS-FLS-TOTAL-QUOTA  PIC 9(07).
000670         10  MKTS-FLS-USED-QUOTA   PIC 9(07).
000680         10  MKTS-FLS-DISC-PCT     PIC S9(03)V9(02) COMP-3.
000690         10  MKTS-FLS-MAX-DISC-AMT PIC S9(07)V9(02) COMP-3.
000700     05  FILLER                    PIC X(10).
000710*
000720* IN-MEMORY TABLE OF ALL MARKETING STRATEGIES - LOADED ONCE BY
000730* HPMAIN PARA 0150-LOAD-MKTG-STRATEGY-TBL, SCANNED BY HPMKTG
000740* PARA 0010-APPLY-MARKETING-STRATEGY FOR EVERY PRICING REQUEST.
000750* SAME GROUP SHAPE AS MARKETING-STRATEGY-REC ABOVE, LESS THE
000760* KEY FIELDS ALREADY HELD IN MKTG-STRATEGY-ID.
000770 01  MKTG-STRATEGY-TABLE.
000780     05  MST-STRATEGY-COUNT        PIC 9(04) BINARY VALUE ZERO.
000790     05  MST-STRATEGY-ENTRY        OCCURS 100 TIMES
000800                                   INDEXED BY MST-STRAT-INDX.
000810         10  MST-STRATEGY-ID       PIC X(10).
000820         10  MST-STRATEGY-TYPE     PIC X(16).
000830         10  MST-ACTIVE-FLAG       PIC X(01).
000840         10  MST-EFF-START-DATE    PIC 9(08).
000850         10  MST-EFF-END-DATE      PIC 9(08).
000860         10  MST-PRIORITY-LEVEL    PIC 9(01).
000870         10  MST-HOLIDAY-COUNT     PIC 9(02).
000880         10  MST-HOLIDAY-TAB       OCCURS 10 TIMES
000890                                   INDEXED BY MST-HOL-INDX.
000900             15  MST-HOL-PER-START     PIC 9(08).
000910             15  MST-HOL-PER-END       PIC 9(08).
000920             15  MST-HOL-ADJ-TYPE      PIC X(12).
000930             15  MST-HOL-ADJ-VALUE     PIC S9(07)V9(02) COMP-3.
000940         10  MST-SEASON-COUNT      PIC 9(02).
000950         10  MST-SEASON-TAB        OCCURS 5 TIMES
000960                                   INDEXED BY MST-SEA-INDX.
000970             15  MST-SEA-PER-START     PIC 9(08).
000980             15  MST-SEA-PER-END       PIC 9(08).
000990             15  MST-SEA-ADJ-TYPE      PIC X(12).
001000             15  MST-SEA-ADJ-VALUE     PIC S9(07)V9(02) COMP-3.
001010         10  MST-FLASH-COUNT       PIC 9(02).
001020         10  MST-FLASH-TAB         OCCURS 10 TIMES
001030                                   INDEXED BY MST-FLS-INDX.
001040             15  MST-FLS-ACTIVITY-ID   PIC X(10).
001050             15  MST-FLS-START-DTTM    PIC 9(14).
001060             15  MST-FLS-END-DTTM      PIC 9(14).
001070             15  MST-FLS-TOTAL-QUOTA   PIC 9(07).
001080             15  MST-FLS-USED-QUOTA    PIC 9(07).
001090             15  MST-FLS-DISC-PCT      PIC S9(03)V9(02) COMP-3.
001100             15  MST-FLS-MAX-DISC-AMT  PIC S9(07)V9(02) COMP-3.
