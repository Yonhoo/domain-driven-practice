000100*****************************************************************
000110* HPROOM - ROOM PRICE FEED RECORD LAYOUT AND IN-MEMORY TABLE    *
000120*          COPYBOOK FOR ROOM-PRICE.DAT (SUMMIT CENTRAL RES SYS) *
000130*                                                                *
000140*   ONE ROOM-PRICE-REC PER ROOM/DAY - THE EXTERNAL RATE FEED    *
000150*   SUPPLIED EACH RUN.  HPMAIN LOADS THE ROWS FOR THE OFFER'S   *
000160*   ROOMS INTO ROOM-PRICE-TABLE, HPBASE SEARCHES IT BY          *
000170*   ROOM-NO/PRICE-DATE PER OCCUPIED NIGHT.                      *
000180*****************************************************************
000190* MAINTENANCE LOG
000200* ----------------------------------------------------------
000210* 09 JUN 88  RM   ORIGINAL ROOM PRICE FEED LAYOUT
000220* 30 NOV 94  DK   CONVERTED UNIT-PRICE TO COMP-3 TO MATCH THE
000230*                 RATE FEED VENDOR'S PACKED-DECIMAL FORMAT
000240* 21 JAN 99  DK   Y2K - PRICE-DATE CONFIRMED 8-DIGIT CCYYMMDD
000250*                 ALREADY, NO CHANGE REQUIRED
000260* 02 JUN 11  LMW  RAISED MAX ROOM/DAY TABLE SIZE FOR THE
000270*                 EXTENDED-STAY PACKAGES PROJECT (REQ 3350)
000280*****************************************************************
000290 01  ROOM-PRICE-REC.
000300     05  RMPR-ROOM-NO              PIC X(10).
000310     05  RMPR-PRICE-DATE           PIC 9(08).
000320     05  RMPR-UNIT-PRICE           PIC S9(07)V9(02) COMP-3.
000330     05  FILLER                    PIC X(20).
000340*
000350* IN-MEMORY TABLE OF EVERY ROOM/DAY PRICE SUPPLIED FOR THE RUN -
000360* LOADED ONCE BY HPMAIN PARA 0130-LOAD-ROOM-TABLE, SEARCHED BY
000370* ROOM-NO/PRICE-DATE BY HPBASE PARA 0220-LOOKUP-ROOM-PRICE.
000380 01  ROOM-PRICE-TABLE.
000390     05  RPT-ENTRY-COUNT           PIC 9(05) BINARY VALUE ZERO.
000400     05  RPT-PRICE-ENTRY           OCCURS 400 TIMES
000410                                   INDEXED BY RPT-PRICE-INDX.
000420         10  RPT-ROOM-NO           PIC X(10).
000430         10  RPT-PRICE-DATE        PIC 9(08).
000440         10  RPT-UNIT-PRICE        PIC S9(07)V9(02) COMP-3.
